000100      *=================================================================
000200      *  CMWS - COMMON WORK STORAGE
000300      *  SHARED FILE-STATUS CONDITION NAMES FOR ALL WALLET LEDGER
000400      *  PLATFORM PROGRAMS.  COPY "WK-C-COMMON" SECTION OF EVERY
000500      *  PROGRAM IN THE SYSTEM.
000600      *-----------------------------------------------------------------*
000700      * HISTORY OF MODIFICATION:
000800      *-----------------------------------------------------------------*
000900      * WLT0001 14/01/1991 RBH    - INITIAL VERSION, LIFTED FROM THE
001000      *                             TRANSFER SYSTEM'S ASCMWS MEMBER.
001100      *-----------------------------------------------------------------*
001200      * WLT0014 02/11/1998 RBH    - Y2K REVIEW - WK-C-FILE-STATUS IS
001300      *                             ALREADY 2 BYTES NUMERIC-EDITED,
001400      *                             NO DATE FIELDS IN THIS MEMBER.
001500      *                             NO CHANGE REQUIRED.
001600      *-----------------------------------------------------------------*
001700      * WLT0037 09/06/2006 KSL    - WR#22041 ADD WK-C-DUPLICATE-KEY
001800      *                             CONDITION FOR TFSWALT ALTERNATE
001900      *                             INDEX WORK.
002000      *-----------------------------------------------------------------*
002100       01  WK-C-FILE-STATUS            PIC X(02) VALUE "00".
002200           88  WK-C-SUCCESSFUL                   VALUE "00".
002300           88  WK-C-END-OF-FILE                  VALUE "10".
002400           88  WK-C-RECORD-NOT-FOUND             VALUE "23".
002500           88  WK-C-DUPLICATE-KEY                VALUE "22".
002600           88  WK-C-RECORD-LOCKED                VALUE "9D".

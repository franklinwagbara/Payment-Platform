000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     WLTXORC.
000500 AUTHOR.         R B HARMON.
000600 INSTALLATION.   WALLET LEDGER SYSTEMS.
000700 DATE-WRITTEN.   25 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO ORCHESTRATE A WALLET-
001200*               TO-WALLET TRANSFER.  THE CHECKS ARE APPLIED IN A
001300*               FIXED ORDER - AMOUNT, DISTINCT WALLETS, LEDGER
001400*               BALANCE, DAILY LIMIT, CURRENCY CONVERSION - AND
001500*               THE FIRST FAILING CHECK DETERMINES THE REJECTION
001600*               REASON RETURNED TO THE CALLER.  ON SUCCESS THE
001700*               LEDGER ENTRIES ARE POSTED AND BOTH WALLET BALANCES
001800*               ARE RESYNCHRONISED FROM THE LEDGER.
001900*
002000*****************************************************************
002100* HISTORY OF MODIFICATION:
002200*****************************************************************
002300* TAG     DATE       DEV   DESCRIPTION
002400*------- ---------- ----- ----------------------------------------
002500* WLT0011 25/02/1991 RBH   - INITIAL VERSION
002600* WLT0023 11/08/1991 RBH   - WR#00210 DISTINCT-WALLET CHECK ADDED
002700* WLT0034 15/05/1998 RBH   - Y2K REVIEW - TODAY FIELD ALREADY
002800*                            CCYYMMDD, NO CHANGE REQUIRED
002900* WLT0054 23/06/2014 KSL   - WR#23102 REWORK FOR WALLET-TO-WALLET
003000*                            TRANSFER ORCHESTRATION, ADD FX LEG
003100* WLT0062 11/05/2015 PKS   - WR#23701 BALANCE RESYNC MOVED TO AFTER
003200*                            THE POST SO REPORTS SEE THE NEW ENTRIES
003300*------------------------------------------------------------------*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600***************
004700 DATA DIVISION.
004800***************
004900 FILE SECTION.
005000*************************
005100 WORKING-STORAGE SECTION.
005200*************************
005300 01  FILLER              PIC X(24)  VALUE
005400    "** PROGRAM WLTXORC  **".
005500
005600* ------------------ PROGRAM WORKING STORAGE -------------------*
005700 01  WK-C-COMMON.
005800 COPY DTWK.
005900 COPY VBAL.
006000 COPY VLMT.
006100 COPY VFXR.
006200 COPY PLED.
006300
006400 EJECT
006500 LINKAGE SECTION.
006600*****************
006700 COPY XORC.
006800 EJECT
006900********************************************
007000 PROCEDURE DIVISION USING WK-C-XORC-RECORD.
007100********************************************
007200 MAIN-MODULE.
007300    MOVE  SPACES                  TO  WK-C-XORC-OUTPUT.
007400    MOVE  WK-C-XORC-TXN-AMOUNT    TO  WK-C-XORC-SOURCE-AMOUNT.
007500    MOVE  WK-C-XORC-TXN-AMOUNT    TO  WK-C-XORC-TARGET-AMOUNT.
007600
007700    PERFORM B100-VALIDATE-AMOUNT
007800       THRU B199-VALIDATE-AMOUNT-EX.
007900    IF    WK-C-XORC-FAILED
008000          GO TO MAIN-MODULE-EX.
008100
008200    PERFORM B200-VALIDATE-DISTINCT-WALLETS
008300       THRU B299-VALIDATE-DISTINCT-WALLETS-EX.
008400    IF    WK-C-XORC-FAILED
008500          GO TO MAIN-MODULE-EX.
008600
008700    PERFORM B300-CHECK-BALANCE
008800       THRU B399-CHECK-BALANCE-EX.
008900    IF    WK-C-XORC-FAILED
009000          GO TO MAIN-MODULE-EX.
009100
009200    PERFORM B400-CHECK-DAILY-LIMIT
009300       THRU B499-CHECK-DAILY-LIMIT-EX.
009400    IF    WK-C-XORC-FAILED
009500          GO TO MAIN-MODULE-EX.
009600
009700    PERFORM B500-CONVERT-CURRENCY
009800       THRU B599-CONVERT-CURRENCY-EX.
009900    IF    WK-C-XORC-FAILED
010000          GO TO MAIN-MODULE-EX.
010100
010200    PERFORM B600-POST-AND-RESYNC
010300       THRU B699-POST-AND-RESYNC-EX.
010400
010500 MAIN-MODULE-EX.
010600    GOBACK.
010700
010800*---------------------------------------------------------------*
010900 B100-VALIDATE-AMOUNT.
011000*---------------------------------------------------------------*
011100    IF    WK-C-XORC-TXN-AMOUNT NOT > ZERO
011200          MOVE "FAILED"                    TO  WK-C-XORC-TXN-STATUS
011300          MOVE "Transfer amount must be positive"
011400                                            TO  WK-C-XORC-FAILURE-REASON.
011500
011600*---------------------------------------------------------------*
011700 B199-VALIDATE-AMOUNT-EX.
011800*---------------------------------------------------------------*
011900    EXIT.
012000
012100*---------------------------------------------------------------*
012200 B200-VALIDATE-DISTINCT-WALLETS.
012300*---------------------------------------------------------------*
012400    IF    WK-C-XORC-SRC-ID = WK-C-XORC-TGT-ID
012500          MOVE "FAILED"                    TO  WK-C-XORC-TXN-STATUS
012600          MOVE "Cannot transfer to the same wallet"
012700                                            TO  WK-C-XORC-FAILURE-REASON.
012800
012900*---------------------------------------------------------------*
013000 B299-VALIDATE-DISTINCT-WALLETS-EX.
013100*---------------------------------------------------------------*
013200    EXIT.
013300
013400*---------------------------------------------------------------*
013500 B300-CHECK-BALANCE.
013600*---------------------------------------------------------------*
013700    MOVE  WK-C-XORC-SRC-ID        TO  WK-C-VBAL-WALLET-ID.
013800    CALL  "WLTVBAL"               USING WK-C-VBAL-RECORD.
013900
014000    IF    WK-C-VBAL-LEDGER-BAL < WK-C-XORC-TXN-AMOUNT
014100          MOVE "FAILED"                    TO  WK-C-XORC-TXN-STATUS
014200          MOVE "Insufficient balance"      TO  WK-C-XORC-FAILURE-REASON.
014300
014400*---------------------------------------------------------------*
014500 B399-CHECK-BALANCE-EX.
014600*---------------------------------------------------------------*
014700    EXIT.
014800
014900*---------------------------------------------------------------*
015000 B400-CHECK-DAILY-LIMIT.
015100*---------------------------------------------------------------*
015200    MOVE  WK-C-XORC-SRC-LIMIT     TO  WK-C-VLMT-DAILY-LIMIT.
015300    MOVE  WK-C-XORC-SRC-SPENT     TO  WK-C-VLMT-SPENT-TODAY.
015400    MOVE  WK-C-XORC-SRC-RESET     TO  WK-C-VLMT-LAST-RESET.
015500    MOVE  WK-C-XORC-TODAY         TO  WK-C-VLMT-TODAY.
015600    MOVE  WK-C-XORC-TXN-AMOUNT    TO  WK-C-VLMT-AMOUNT.
015700    CALL  "WLTVLMT"               USING WK-C-VLMT-RECORD.
015800
015900    MOVE  WK-C-VLMT-SPENT-TODAY   TO  WK-C-XORC-SRC-SPENT.
016000    MOVE  WK-C-VLMT-LAST-RESET    TO  WK-C-XORC-SRC-RESET.
016100
016200    IF    WK-C-VLMT-SPEND-DENIED
016300          MOVE "FAILED"                    TO  WK-C-XORC-TXN-STATUS
016400          MOVE "Daily limit exceeded"      TO  WK-C-XORC-FAILURE-REASON.
016500
016600*---------------------------------------------------------------*
016700 B499-CHECK-DAILY-LIMIT-EX.
016800*---------------------------------------------------------------*
016900    EXIT.
017000
017100*---------------------------------------------------------------*
017200 B500-CONVERT-CURRENCY.
017300*---------------------------------------------------------------*
017400    IF    WK-C-XORC-SRC-CUY = WK-C-XORC-TGT-CUY
017500          GO TO B599-CONVERT-CURRENCY-EX.
017600
017700    MOVE  WK-C-XORC-SRC-CUY       TO  WK-C-VFXR-FROM-CUY.
017800    MOVE  WK-C-XORC-TGT-CUY       TO  WK-C-VFXR-TO-CUY.
017900    MOVE  WK-C-XORC-TXN-AMOUNT    TO  WK-C-VFXR-SOURCE-AMT.
018000    CALL  "WLTVFXR"               USING WK-C-VFXR-RECORD.
018100
018200    IF    WK-C-VFXR-RATE-NOT-FOUND
018300          MOVE "FAILED"                    TO  WK-C-XORC-TXN-STATUS
018400          STRING "Exchange rate not found for "
018500                 WK-C-XORC-SRC-CUY  DELIMITED BY SIZE
018600                 " to "             DELIMITED BY SIZE
018700                 WK-C-XORC-TGT-CUY  DELIMITED BY SIZE
018800                 INTO WK-C-XORC-FAILURE-REASON
018900          GO TO B599-CONVERT-CURRENCY-EX.
019000
019100    MOVE  WK-C-VFXR-TARGET-AMT    TO  WK-C-XORC-TARGET-AMOUNT.
019200
019300*---------------------------------------------------------------*
019400 B599-CONVERT-CURRENCY-EX.
019500*---------------------------------------------------------------*
019600    EXIT.
019700
019800*---------------------------------------------------------------*
019900 B600-POST-AND-RESYNC.
020000*---------------------------------------------------------------*
020100    MOVE  WK-C-XORC-TXN-ID        TO  WK-C-PLED-TXN-ID.
020200    MOVE  "TRANSFER"              TO  WK-C-PLED-TXN-TYPE.
020300    MOVE  WK-C-XORC-SRC-ID        TO  WK-C-PLED-SOURCE-WALLET.
020400    MOVE  WK-C-XORC-TGT-ID        TO  WK-C-PLED-TARGET-WALLET.
020500    MOVE  WK-C-XORC-SRC-CUY       TO  WK-C-PLED-SOURCE-CUY.
020600    MOVE  WK-C-XORC-TGT-CUY       TO  WK-C-PLED-TARGET-CUY.
020700    MOVE  WK-C-XORC-SOURCE-AMOUNT TO  WK-C-PLED-SOURCE-AMOUNT.
020800    MOVE  WK-C-XORC-TARGET-AMOUNT TO  WK-C-PLED-TARGET-AMOUNT.
020900    CALL  "WLTPLED"               USING WK-C-PLED-RECORD.
021000
021300    MOVE  WK-C-XORC-SRC-ID        TO  WK-C-VBAL-WALLET-ID.
021400    CALL  "WLTVBAL"               USING WK-C-VBAL-RECORD.
021500    MOVE  WK-C-VBAL-LEDGER-BAL    TO  WK-C-XORC-SRC-BALANCE.
021600
021700    MOVE  WK-C-XORC-TGT-ID        TO  WK-C-VBAL-WALLET-ID.
021800    CALL  "WLTVBAL"               USING WK-C-VBAL-RECORD.
021900    MOVE  WK-C-VBAL-LEDGER-BAL    TO  WK-C-XORC-TGT-BALANCE.
022000
022100    MOVE  "COMPLETED"             TO  WK-C-XORC-TXN-STATUS.
022200
022300*---------------------------------------------------------------*
022400 B699-POST-AND-RESYNC-EX.
022500*---------------------------------------------------------------*
022600    EXIT.
022700
022800******************************************************************
022900*************** END OF PROGRAM SOURCE - WLTXORC ***************
023000******************************************************************

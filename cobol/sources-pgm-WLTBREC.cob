000100 ******************************************************************
000200 IDENTIFICATION DIVISION.
000300 ******************************************************************
000400 PROGRAM-ID.     WLTBREC.
000500 AUTHOR.         P K SELVARAJ.
000600 INSTALLATION.   WALLET LEDGER SYSTEMS.
000700 DATE-WRITTEN.   01 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  NIGHTLY RECONCILIATION REPORT.  SORTS THE WALLET
001200*               MASTER BY CURRENCY, CALLS THE LEDGER BALANCE
001300*               ENQUIRY ROUTINE FOR EACH WALLET AND COMPARES THE
001400*               CACHED BALANCE AGAINST THE LEDGER-DERIVED BALANCE.
001500*               PRINTS A DETAIL LINE PER WALLET, A SUBTOTAL AT
001600*               EVERY CURRENCY BREAK AND A GRAND TOTAL AT END OF
001700*               REPORT.  WLTBINT APPENDS THE LEDGER INTEGRITY
001800*               SECTION TO THE SAME REPORT FILE IN A LATER STEP.
001900*
002000 ******************************************************************
002100* HISTORY OF MODIFICATION:
002200 ******************************************************************
002300* TAG     DATE       DEV   DESCRIPTION
002400*------- ---------- ----- ----------------------------------------
002500* WLT0013 01/03/1991 PKS   - INITIAL VERSION
002600* WLT0024 19/09/1991 PKS   - WR#00311 ADD CONSISTENT/DISCREPANCY
002700*                            SUBTOTALS PER CURRENCY BREAK
002800* WLT0036 15/05/1998 PKS   - Y2K REVIEW - LAST-RESET-DATE AND
002900*                            REPORT DATE FIELDS ARE CCYYMMDD
003000*                            THROUGHOUT, NO CHANGE REQUIRED
003100* WLT0047 02/08/2012 KSL   - WR#22041 REWORK FOR WALLET LEDGER -
003200*                            DROP GL ACCOUNT TABLE, CALL WLTVBAL
003300*                            FOR THE LEDGER-DERIVED BALANCE
003400* WLT0064 14/06/2015 PKS   - WR#23755 REPLACE THE INDEXED WALLET
003500*                            READ WITH A SORT ON CURRENCY SO THE
003600*                            CONTROL BREAK NO LONGER NEEDS A
003700*                            PRE-SORTED INPUT FILE
003800*------------------------------------------------------------------*
003900 EJECT
004000 **********************
004100 ENVIRONMENT DIVISION.
004200 **********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004700                   UPSI-0 IS UPSI-SWITCH-0
004800                       ON STATUS IS U0-ON
004900                       OFF STATUS IS U0-OFF.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT WALLET-MASTER ASSIGN TO WALLETMS
005400            ORGANIZATION      IS SEQUENTIAL
005500            ACCESS MODE       IS SEQUENTIAL
005600            FILE STATUS       IS WK-C-FILE-STATUS.
005700
005800     SELECT SORT-WORK-FILE ASSIGN TO SORTWK01.
005900
006000     SELECT RECONCILIATION-REPORT-OUT ASSIGN TO RECONOUT
006100            ORGANIZATION      IS LINE SEQUENTIAL
006200            ACCESS MODE       IS SEQUENTIAL
006300            FILE STATUS       IS WK-C-FILE-STATUS.
006400
006500 ***************
006600 DATA DIVISION.
006700 ***************
006800 FILE SECTION.
006900 **************
007000 FD  WALLET-MASTER
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS WK-C-WALLET-MASTER.
007300 01  WK-C-WALLET-MASTER.
007400 COPY WALT.
007500
007600 SD  SORT-WORK-FILE.
007700 01  WK-C-SORT-WALLET.
007800 COPY WALT.
007900
008000 FD  RECONCILIATION-REPORT-OUT
008100     LABEL RECORDS ARE OMITTED
008200     DATA RECORD IS WK-C-REPORT-LINE.
008300 01  WK-C-REPORT-LINE            PIC X(132).
008400
008500 EJECT
008600 *************************
008700 WORKING-STORAGE SECTION.
008800 *************************
008900 01  FILLER              PIC X(24)  VALUE
009000    "** PROGRAM WLTBREC  **".
009100
009200* ------------------ PROGRAM WORKING STORAGE -------------------*
009300 01  WK-C-COMMON.
009400 COPY CMWS.
009500 COPY DTWK.
009600
009700 01  WK-C-VBAL-STAGE.
009800 COPY VBAL.
009900
010000 01  WK-C-SORT-FLAGS.
010100    05  WK-C-SORT-EOF            PIC X(01) VALUE "N".
010200        88  WK-C-SORT-AT-EOF            VALUE "Y".
010210    05  FILLER                   PIC X(05).
010300
010400 01  WK-C-BREAK-CONTROL.
010500    05  WK-C-FIRST-RECORD        PIC X(01) VALUE "Y".
010600    05  WK-C-PREV-CURRENCY       PIC X(03) VALUE SPACES.
010700    05  FILLER                   PIC X(04).
010800
010900 01  WK-C-LINE-COUNTERS.
011000    05  WK-N-CCY-WALLET-CNT      PIC 9(07) COMP VALUE ZERO.
011100    05  WK-N-CCY-CONSIST-CNT     PIC 9(07) COMP VALUE ZERO.
011200    05  WK-N-CCY-DISCREP-CNT     PIC 9(07) COMP VALUE ZERO.
011300    05  WK-N-GRD-WALLET-CNT      PIC 9(07) COMP VALUE ZERO.
011400    05  WK-N-GRD-CONSIST-CNT     PIC 9(07) COMP VALUE ZERO.
011500    05  WK-N-GRD-DISCREP-CNT     PIC 9(07) COMP VALUE ZERO.
011600    05  FILLER                   PIC X(04).
011700
011800 01  WK-C-RECON-WORK.
011900    05  WK-N-CACHED-BAL          PIC S9(13)V99 COMP-3.
012000    05  WK-N-LEDGER-BAL          PIC S9(13)V99 COMP-3.
012100    05  WK-N-DISCREPANCY         PIC S9(13)V99 COMP-3.
012200    05  WK-C-CONSISTENT-FLAG     PIC X(01).
012300        88  WK-C-IS-CONSISTENT          VALUE "Y".
012310    05  FILLER                   PIC X(03).
012400
012500 EJECT
012600* ------------------ REPORT PRINT LINES (LOCAL TO PROGRAM) ------*
012700 01  WK-C-DETAIL-LINE.
012800    05  WK-C-DTL-WALLET-ID       PIC X(36).
012900    05  FILLER                   PIC X(02) VALUE SPACES.
013000    05  WK-C-DTL-CURRENCY        PIC X(03).
013100    05  FILLER                   PIC X(02) VALUE SPACES.
013200    05  WK-C-DTL-CACHED-BAL      PIC -9(12).99.
013300    05  FILLER                   PIC X(02) VALUE SPACES.
013400    05  WK-C-DTL-LEDGER-BAL      PIC -9(12).99.
013500    05  FILLER                   PIC X(02) VALUE SPACES.
013600    05  WK-C-DTL-DISCREPANCY     PIC -9(12).99.
013700    05  FILLER                   PIC X(02) VALUE SPACES.
013800    05  WK-C-DTL-FLAG            PIC X(01).
013900    05  FILLER                   PIC X(34) VALUE SPACES.
014000
014100 01  WK-C-SUBTOTAL-LINE.
014200    05  FILLER                   PIC X(04) VALUE "*** ".
014300    05  WK-C-SUB-CURRENCY        PIC X(03).
014400    05  FILLER                   PIC X(08) VALUE " TOTALS:".
014500    05  FILLER                   PIC X(09) VALUE " WALLETS=".
014600    05  WK-C-SUB-WALLET-CNT      PIC ZZZ,ZZ9.
014700    05  FILLER                   PIC X(11) VALUE " CONSISTENT".
014800    05  FILLER                   PIC X(01) VALUE "=".
014900    05  WK-C-SUB-CONSIST-CNT     PIC ZZZ,ZZ9.
015000    05  FILLER                   PIC X(14) VALUE " DISCREPANCIES".
015100    05  FILLER                   PIC X(01) VALUE "=".
015200    05  WK-C-SUB-DISCREP-CNT     PIC ZZZ,ZZ9.
015300    05  FILLER                   PIC X(60) VALUE SPACES.
015400
015500 01  WK-C-GRAND-TOTAL-LINE.
015600    05  FILLER                   PIC X(04) VALUE "*** ".
015700    05  FILLER                   PIC X(13) VALUE "GRAND TOTALS:".
015800    05  FILLER                   PIC X(09) VALUE " WALLETS=".
015900    05  WK-C-GRD-WALLET-CNT      PIC ZZZ,ZZ9.
016000    05  FILLER                   PIC X(11) VALUE " CONSISTENT".
016100    05  FILLER                   PIC X(01) VALUE "=".
016200    05  WK-C-GRD-CONSIST-CNT     PIC ZZZ,ZZ9.
016300    05  FILLER                   PIC X(14) VALUE " DISCREPANCIES".
016400    05  FILLER                   PIC X(01) VALUE "=".
016500    05  WK-C-GRD-DISCREP-CNT     PIC ZZZ,ZZ9.
016600    05  FILLER                   PIC X(13) VALUE " ALL-BALANCED".
016700    05  FILLER                   PIC X(01) VALUE "=".
016800    05  WK-C-GRD-ALL-BAL-FLAG    PIC X(01).
016900    05  FILLER                   PIC X(43) VALUE SPACES.
017000
017100 EJECT
017200 LINKAGE SECTION.
017300 *****************
017400* NONE - WLTBREC IS THE MAIN BATCH DRIVER, NOT A CALLED ROUTINE.
017500
017600 ********************************
017700 PROCEDURE DIVISION.
017800 ********************************
017900 MAIN-MODULE.
018000     PERFORM A000-INITIALIZE
018100        THRU A099-INITIALIZE-EX.
018200
018300     SORT  SORT-WORK-FILE
018400           ON ASCENDING KEY WALT-CURRENCY
018500                             WALT-WALLET-ID
018600           USING WALLET-MASTER
018700           OUTPUT PROCEDURE IS B000-PROCESS-SORTED-FILE
018800              THRU B099-PROCESS-SORTED-FILE-EX.
018900
019000     IF    WK-C-FIRST-RECORD NOT = "Y"
019100           PERFORM D000-CURRENCY-BREAK
019200              THRU D099-CURRENCY-BREAK-EX.
019300
019400     PERFORM E000-GRAND-TOTALS
019500        THRU E099-GRAND-TOTALS-EX.
019600
019700     PERFORM Z000-END-PROGRAM-ROUTINE
019800        THRU Z999-END-PROGRAM-ROUTINE-EX.
019900     GOBACK.
020000
020100*---------------------------------------------------------------*
020200 A000-INITIALIZE.
020300*---------------------------------------------------------------*
020400     OPEN  OUTPUT RECONCILIATION-REPORT-OUT.
020500     IF    NOT WK-C-SUCCESSFUL
020600           DISPLAY "WLTBREC - OPEN FILE ERROR - RECON REPORT"
020700           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020800           GO TO Y900-ABNORMAL-TERMINATION.
020900
021000*---------------------------------------------------------------*
021100 A099-INITIALIZE-EX.
021200*---------------------------------------------------------------*
021300     EXIT.
021400
021500*---------------------------------------------------------------*
021600 B000-PROCESS-SORTED-FILE.
021700*---------------------------------------------------------------*
021800     PERFORM B100-RETURN-SORTED-RECORD
021900        THRU B199-RETURN-SORTED-RECORD-EX.
022000
022100     PERFORM C000-RECONCILE-ONE-WALLET
022200        THRU C099-RECONCILE-ONE-WALLET-EX
022300        UNTIL WK-C-SORT-AT-EOF.
022400
022500*---------------------------------------------------------------*
022600 B099-PROCESS-SORTED-FILE-EX.
022700*---------------------------------------------------------------*
022800     EXIT.
022900
023000*---------------------------------------------------------------*
023100 B100-RETURN-SORTED-RECORD.
023200*---------------------------------------------------------------*
023300     RETURN SORT-WORK-FILE
023400         AT END
023500             MOVE "Y"             TO  WK-C-SORT-EOF.
023600
023700*---------------------------------------------------------------*
023800 B199-RETURN-SORTED-RECORD-EX.
023900*---------------------------------------------------------------*
024000     EXIT.
024100
024200*---------------------------------------------------------------*
024300 C000-RECONCILE-ONE-WALLET.
024400*---------------------------------------------------------------*
024500     IF    WK-C-FIRST-RECORD = "Y"
024600           MOVE "N"                TO  WK-C-FIRST-RECORD
024700           MOVE WALT-CURRENCY       TO  WK-C-PREV-CURRENCY
024800     ELSE
024900           IF  WALT-CURRENCY NOT = WK-C-PREV-CURRENCY
025000               PERFORM D000-CURRENCY-BREAK
025100                  THRU D099-CURRENCY-BREAK-EX
025200               MOVE WALT-CURRENCY   TO  WK-C-PREV-CURRENCY.
025300
025400     MOVE  WALT-WALLET-ID          TO  WK-C-VBAL-WALLET-ID.
025500     CALL  "WLTVBAL"               USING WK-C-VBAL-RECORD.
025600
025700     MOVE  WALT-BALANCE            TO  WK-N-CACHED-BAL.
025800     MOVE  WK-C-VBAL-LEDGER-BAL    TO  WK-N-LEDGER-BAL.
025900     COMPUTE WK-N-DISCREPANCY = WK-N-CACHED-BAL - WK-N-LEDGER-BAL.
026000
026100     IF    WK-N-DISCREPANCY = ZERO
026200           MOVE "Y"                TO  WK-C-CONSISTENT-FLAG
026300     ELSE
026400           MOVE "N"                TO  WK-C-CONSISTENT-FLAG.
026500
026600     MOVE  WALT-WALLET-ID          TO  WK-C-DTL-WALLET-ID.
026700     MOVE  WALT-CURRENCY           TO  WK-C-DTL-CURRENCY.
026800     MOVE  WK-N-CACHED-BAL         TO  WK-C-DTL-CACHED-BAL.
026900     MOVE  WK-N-LEDGER-BAL         TO  WK-C-DTL-LEDGER-BAL.
027000     MOVE  WK-N-DISCREPANCY        TO  WK-C-DTL-DISCREPANCY.
027100     MOVE  WK-C-CONSISTENT-FLAG    TO  WK-C-DTL-FLAG.
027200
027300     WRITE WK-C-REPORT-LINE        FROM WK-C-DETAIL-LINE.
027400     IF    NOT WK-C-SUCCESSFUL
027500           DISPLAY "WLTBREC - WRITE FILE ERROR - RECON REPORT"
027600           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
027700
027800     ADD   1                       TO  WK-N-CCY-WALLET-CNT
027900                                        WK-N-GRD-WALLET-CNT.
028000     IF    WK-C-IS-CONSISTENT
028100           ADD  1                  TO  WK-N-CCY-CONSIST-CNT
028200                                        WK-N-GRD-CONSIST-CNT
028300     ELSE
028400           ADD  1                  TO  WK-N-CCY-DISCREP-CNT
028500                                        WK-N-GRD-DISCREP-CNT.
028600
028700     PERFORM B100-RETURN-SORTED-RECORD
028800        THRU B199-RETURN-SORTED-RECORD-EX.
028900
029000*---------------------------------------------------------------*
029100 C099-RECONCILE-ONE-WALLET-EX.
029200*---------------------------------------------------------------*
029300     EXIT.
029400
029500*---------------------------------------------------------------*
029600 D000-CURRENCY-BREAK.
029700*---------------------------------------------------------------*
029800     MOVE  WK-C-PREV-CURRENCY      TO  WK-C-SUB-CURRENCY.
029900     MOVE  WK-N-CCY-WALLET-CNT     TO  WK-C-SUB-WALLET-CNT.
030000     MOVE  WK-N-CCY-CONSIST-CNT    TO  WK-C-SUB-CONSIST-CNT.
030100     MOVE  WK-N-CCY-DISCREP-CNT    TO  WK-C-SUB-DISCREP-CNT.
030200
030300     WRITE WK-C-REPORT-LINE        FROM WK-C-SUBTOTAL-LINE.
030400     IF    NOT WK-C-SUCCESSFUL
030500           DISPLAY "WLTBREC - WRITE FILE ERROR - RECON REPORT"
030600           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
030700
030800     MOVE  ZEROES                  TO  WK-N-CCY-WALLET-CNT
030900                                        WK-N-CCY-CONSIST-CNT
031000                                        WK-N-CCY-DISCREP-CNT.
031100
031200*---------------------------------------------------------------*
031300 D099-CURRENCY-BREAK-EX.
031400*---------------------------------------------------------------*
031500     EXIT.
031600
031700*---------------------------------------------------------------*
031800 E000-GRAND-TOTALS.
031900*---------------------------------------------------------------*
032000     MOVE  WK-N-GRD-WALLET-CNT     TO  WK-C-GRD-WALLET-CNT.
032100     MOVE  WK-N-GRD-CONSIST-CNT    TO  WK-C-GRD-CONSIST-CNT.
032200     MOVE  WK-N-GRD-DISCREP-CNT    TO  WK-C-GRD-DISCREP-CNT.
032300     IF    WK-N-GRD-DISCREP-CNT = ZERO
032400           MOVE "Y"                TO  WK-C-GRD-ALL-BAL-FLAG
032500     ELSE
032600           MOVE "N"                TO  WK-C-GRD-ALL-BAL-FLAG.
032700
032800     WRITE WK-C-REPORT-LINE        FROM WK-C-GRAND-TOTAL-LINE.
032900     IF    NOT WK-C-SUCCESSFUL
033000           DISPLAY "WLTBREC - WRITE FILE ERROR - RECON REPORT"
033100           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
033200
033300*---------------------------------------------------------------*
033400 E099-GRAND-TOTALS-EX.
033500*---------------------------------------------------------------*
033600     EXIT.
033700
033800*---------------------------------------------------------------*
033900 Y900-ABNORMAL-TERMINATION.
034000*---------------------------------------------------------------*
034100     SET   UPSI-SWITCH-0           TO    ON.
034200     GOBACK.
034300
034400*---------------------------------------------------------------*
034500 Z000-END-PROGRAM-ROUTINE.
034600*---------------------------------------------------------------*
034700     CLOSE RECONCILIATION-REPORT-OUT.
034800     IF    NOT WK-C-SUCCESSFUL
034900           DISPLAY "WLTBREC - CLOSE FILE ERROR - RECON REPORT"
035000           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
035100
035200*---------------------------------------------------------------*
035300 Z999-END-PROGRAM-ROUTINE-EX.
035400*---------------------------------------------------------------*
035500     EXIT.
035600
035700 ******************************************************************
035800 *************** END OF PROGRAM SOURCE - WLTBREC ***************
035900 ******************************************************************

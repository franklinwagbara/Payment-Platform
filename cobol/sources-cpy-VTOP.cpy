000100 *****************************************************************
000200 * VTOP.CPYBK
000300 * LINKAGE AREA FOR WLTVTOP - TOP-UP / WITHDRAWAL PROCESSING
000400 *****************************************************************
000500 * AMENDMENT HISTORY:
000600 *****************************************************************
000700 * WLT0010 24/02/1991 RBH    - INITIAL VERSION
000800 * WLT0052 07/02/2014 KSL    - WR#22918 REWORK FOR WALLET TOP-UP
000900 *                             AND WITHDRAWAL VALIDATION
001000 *****************************************************************
001100
001200  01 WK-C-VTOP-RECORD.
001300      05 WK-C-VTOP-INPUT.
001400         10 WK-C-VTOP-TXN-ID          PIC X(36).
001500         10 WK-C-VTOP-TXN-TYPE        PIC X(10).
001600             88  WK-C-VTOP-IS-TOPUP         VALUE "TOP_UP".
001700             88  WK-C-VTOP-IS-WITHDRAWAL    VALUE "WITHDRAWAL".
001800         10 WK-C-VTOP-TXN-AMOUNT      PIC S9(13)V99 COMP-3.
001900         10 WK-C-VTOP-TODAY           PIC 9(08).
002000 *           CCYYMMDD OF THE CURRENT BATCH RUN
002100      05 WK-C-VTOP-WALLET.
002200         10 WK-C-VTOP-WALLET-BALANCE  PIC S9(13)V99 COMP-3.
002300         10 WK-C-VTOP-WALLET-LIMIT    PIC S9(13)V99 COMP-3.
002400         10 WK-C-VTOP-WALLET-SPENT    PIC S9(13)V99 COMP-3.
002500         10 WK-C-VTOP-WALLET-RESET    PIC 9(08).
002600 *           WALLET GROUP PASSED BY REFERENCE, UPDATED IN PLACE
002700      05 WK-C-VTOP-OUTPUT.
002800         10 WK-C-VTOP-TXN-STATUS      PIC X(09).
002900             88  WK-C-VTOP-COMPLETED        VALUE "COMPLETED".
003000             88  WK-C-VTOP-FAILED           VALUE "FAILED".
003100         10 WK-C-VTOP-FAILURE-REASON  PIC X(50).

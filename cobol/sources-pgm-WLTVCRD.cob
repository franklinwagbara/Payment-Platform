000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     WLTVCRD.
000500 AUTHOR.         R B HARMON.
000600 INSTALLATION.   WALLET LEDGER SYSTEMS.
000700 DATE-WRITTEN.   23 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO APPLY A CREDIT OR A
001200*               DEBIT TO A WALLET BALANCE PASSED IN BY THE CALLER,
001300*               GUARDING AGAINST A DEBIT THAT WOULD TAKE THE
001400*               BALANCE BELOW ZERO.
001500*
001600*****************************************************************
001700* HISTORY OF MODIFICATION:
001800*****************************************************************
001900* TAG     DATE       DEV   DESCRIPTION
002000*------- ---------- ----- ----------------------------------------
002100* WLT0007 23/02/1991 RBH   - INITIAL VERSION (ACCOUNT POST GUARD)
002200* WLT0013 30/01/1996 MWT   - WR#03012 TRUNCATE BALANCE TO 2 DECIMALS
002300*                            PER FINANCE REQUEST
002400* WLT0018 02/11/1998 RBH   - Y2K REVIEW - NO DATE FIELDS IN THIS
002500*                            PROGRAM, NO CHANGE REQUIRED
002600* WLT0048 11/01/2013 KSL   - WR#22390 REWORK FOR WALLET BALANCE
002700*                            CREDIT/DEBIT, DROP GL SUBACCT LOGIC
002800* WLT0057 11/05/2015 PKS   - WR#23701 INSUFFICIENT-FUNDS CHECK MOVED
002900*                            AHEAD OF THE COMPUTE, NO BAD BALANCE
003000*                            EVER BUILT
003100*------------------------------------------------------------------*
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400***************
004500 DATA DIVISION.
004600***************
004700 FILE SECTION.
004800*************************
004900 WORKING-STORAGE SECTION.
005000*************************
005100 01  FILLER              PIC X(24)  VALUE
005200    "** PROGRAM WLTVCRD  **".
005300
005400* ------------------ PROGRAM WORKING STORAGE -------------------*
005500 01  WK-C-COMMON.
005600 COPY DTWK.
005700
005800 01  WK-C-GUARD-WORK.
005900    05  WK-C-GUARD-RESULT       PIC S9(13)V99 COMP-3.
005950    05  FILLER                  PIC X(04).
006000
006100 EJECT
006200 LINKAGE SECTION.
006300*****************
006400 COPY VCRD.
006500 EJECT
006600********************************************
006700 PROCEDURE DIVISION USING WK-C-VCRD-RECORD.
006800********************************************
006900 MAIN-MODULE.
007000    PERFORM A000-APPLY-CREDIT-OR-DEBIT
007100       THRU A099-APPLY-CREDIT-OR-DEBIT-EX.
007200    GOBACK.
007300
007400*---------------------------------------------------------------*
007500 A000-APPLY-CREDIT-OR-DEBIT.
007600*---------------------------------------------------------------*
007700    MOVE  "0"                TO  WK-C-VCRD-ERROR-CD.
007800    MOVE  WK-C-VCRD-BALANCE  TO  WK-C-GUARD-RESULT.
007900
008000    IF    WK-C-VCRD-IS-CREDIT
008100          PERFORM B100-CREDIT-WALLET
008200             THRU B199-CREDIT-WALLET-EX
008300    ELSE
008400          IF  WK-C-VCRD-IS-DEBIT
008500              PERFORM B200-DEBIT-WALLET
008600                 THRU B299-DEBIT-WALLET-EX
008700          ELSE
008800              MOVE "1"       TO  WK-C-VCRD-ERROR-CD.
008900
009000    MOVE  WK-C-GUARD-RESULT  TO  WK-C-VCRD-NEW-BALANCE.
009100
009200*---------------------------------------------------------------*
009300 A099-APPLY-CREDIT-OR-DEBIT-EX.
009400*---------------------------------------------------------------*
009500    EXIT.
009600
009700*---------------------------------------------------------------*
009800 B100-CREDIT-WALLET.
009900*---------------------------------------------------------------*
010000    COMPUTE WK-C-GUARD-RESULT ROUNDED =
010100            WK-C-VCRD-BALANCE + WK-C-VCRD-AMOUNT.
010200
010300*---------------------------------------------------------------*
010400 B199-CREDIT-WALLET-EX.
010500*---------------------------------------------------------------*
010600    EXIT.
010700
010800*---------------------------------------------------------------*
010900 B200-DEBIT-WALLET.
011000*---------------------------------------------------------------*
011100    IF    WK-C-VCRD-AMOUNT > WK-C-VCRD-BALANCE
011200          MOVE "1"            TO  WK-C-VCRD-ERROR-CD
011300          GO TO B299-DEBIT-WALLET-EX.
011400
011500    COMPUTE WK-C-GUARD-RESULT ROUNDED =
011600            WK-C-VCRD-BALANCE - WK-C-VCRD-AMOUNT.
011700
011800*---------------------------------------------------------------*
011900 B299-DEBIT-WALLET-EX.
012000*---------------------------------------------------------------*
012100    EXIT.
012200
012300******************************************************************
012400*************** END OF PROGRAM SOURCE - WLTVCRD ***************
012500******************************************************************

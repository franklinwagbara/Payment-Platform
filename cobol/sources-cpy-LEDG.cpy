000100      *****************************************************************
000200      * LEDG.CPYBK
000300      * LEDGER ENTRY JOURNAL RECORD - APPEND ONLY
000400      *****************************************************************
000500      * AMENDMENT HISTORY:
000600      *****************************************************************
000700      * WLT0002 18/01/1991 RBH    - INITIAL VERSION
000800      * WLT0019 11/02/2003 PKS    - WR#10037 WIDEN ENTRY-AMOUNT TO 4
000900      *                             DECIMALS TO CARRY FX SUB-CENT
001000      *                             PRECISION BEFORE NET-OUT
001100      *****************************************************************
001200
001300       05  LEDG-RECORD               PIC X(195).
001400
001500      *****************************************************************
001600      * I-O FORMAT: LEDGR
001700      * FROM FILE TFSLEDG
001800      * LEDGER ENTRY JOURNAL
001900      *****************************************************************
002000
002100       05  LEDGR REDEFINES LEDG-RECORD.
002200           06  LEDG-ENTRY-ID             PIC X(36).
002300      *        LEDGER ENTRY UUID (GENERATED)
002400           06  LEDG-TXN-ID               PIC X(36).
002500      *        OWNING TRANSACTION UUID
002600           06  LEDG-WALLET-ID            PIC X(36).
002700      *        WALLET UUID, OR SPACES FOR A SYSTEM ACCOUNT
002800           06  LEDG-ACCOUNT-TYPE         PIC X(11).
002900      *        WALLET / SYSTEM_CASH / EXCHANGE / FEE
003000               88  LEDG-ACCT-IS-WALLET          VALUE "WALLET".
003100               88  LEDG-ACCT-IS-SYSTEM-CASH     VALUE "SYSTEM_CASH".
003200               88  LEDG-ACCT-IS-EXCHANGE        VALUE "EXCHANGE".
003300               88  LEDG-ACCT-IS-FEE             VALUE "FEE".
003400           06  LEDG-ENTRY-TYPE           PIC X(06).
003500      *        DEBIT / CREDIT
003600               88  LEDG-IS-DEBIT                VALUE "DEBIT".
003700               88  LEDG-IS-CREDIT               VALUE "CREDIT".
003800           06  LEDG-ENTRY-AMOUNT         PIC S9(13)V9999 COMP-3.
003900      *        AMOUNT, 4 DECIMALS (LEDGER PRECISION)
004000           06  LEDG-CURRENCY             PIC X(03).
004100      *        USD / EUR / GBP
004200           06  LEDG-DESCRIPTION          PIC X(50).
004300      *        FREE-TEXT MEMO
004400           06  FILLER                    PIC X(08).
004500      *        RESERVED FOR FUTURE USE

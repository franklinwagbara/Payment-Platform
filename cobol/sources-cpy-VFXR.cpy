000100 *****************************************************************
000200 * VFXR.CPYBK
000300 * LINKAGE AREA FOR WLTVFXR - EXCHANGE RATE LOOKUP/CONVERT
000400 *****************************************************************
000500 * AMENDMENT HISTORY:
000600 *****************************************************************
000700 * WLT0005 22/02/1991 RBH    - INITIAL VERSION (CUYP RATE TABLE)
000800 * WLT0044 19/03/2011 KSL    - WR#21176 REBUILD AS WALLET FX
000900 *                             CONVERSION ROUTINE, DROP OLD TABLE
001000 *****************************************************************
001100
001200  01 WK-C-VFXR-RECORD.
001300      05 WK-C-VFXR-INPUT.
001400         10 WK-C-VFXR-FROM-CUY      PIC X(03).
001500 *           SOURCE CURRENCY
001600         10 WK-C-VFXR-TO-CUY        PIC X(03).
001700 *           TARGET CURRENCY
001800         10 WK-C-VFXR-SOURCE-AMT    PIC S9(13)V99 COMP-3.
001900 *           AMOUNT TO CONVERT, SOURCE CURRENCY
002000      05 WK-C-VFXR-OUTPUT.
002100         10 WK-C-VFXR-RATE          PIC S9(03)V9(06).
002200 *           RATE APPLIED, 6 DECIMAL PLACES
002300         10 WK-C-VFXR-TARGET-AMT    PIC S9(13)V99 COMP-3.
002400 *           CONVERTED AMOUNT, TARGET CURRENCY, ROUNDED
002500         10 WK-C-VFXR-ERROR-CD      PIC X(01).
002600             88  WK-C-VFXR-NO-ERROR        VALUE "0".
002700             88  WK-C-VFXR-RATE-NOT-FOUND  VALUE "1".

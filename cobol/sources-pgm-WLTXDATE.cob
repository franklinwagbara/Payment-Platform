000100 *****************************************************************
000200 IDENTIFICATION DIVISION.
000300 *****************************************************************
000400 PROGRAM-ID.     WLTXDATE.
000500 AUTHOR.         R B HARMON.
000600 INSTALLATION.   WALLET LEDGER SYSTEMS.
000700 DATE-WRITTEN.   21 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE RETURNS TODAY'S SYSTEM DATE IN
001200*               CCYYMMDD FORMAT TO THE CALLING BATCH PROGRAM.
001300*               USED TO DRIVE THE WALLET DAILY-LIMIT LAZY RESET
001400*               AND TO STAMP EACH BATCH RUN.
001500*NOTE        :  REPLACES THE OLD SYSTEM-PARAMETER FILE LOOKUP -
001600*               SYSTEM CLOCK IS CHEAPER AND NEEDS NO PARM RECORD.
001700*
001800*****************************************************************
001900* HISTORY OF MODIFICATION:
002000*****************************************************************
002100* TAG     DATE       DEV   DESCRIPTION
002200*------- ---------- ----- ----------------------------------------
002300* WLT0001 21/02/1991 RBH   - INITIAL VERSION
002400* WLT0002 09/06/1992 RBH   - WR#00412 ROUND OUT COMMENT BANNER
002500* WLT0003 14/03/1993 RBH   - WR#00588 ADD SECURITY PARAGRAPH PER
002600*                            SHOP STANDARD
002700* WLT0004 02/11/1994 MWT   - WR#00721 CORRECT DISPLAY TEXT
002800* WLT0005 19/07/1995 MWT   - WR#00903 MINOR COMMENT CLEANUP
002900* WLT0015 02/11/1998 RBH   - Y2K REVIEW - ADD CENTURY WINDOWING,
003000*                            SYSTEM CLOCK ONLY RETURNS YYMMDD
003100* WLT0016 18/01/1999 RBH   - WR#05104 WINDOW PIVOT SET AT 50,
003200*                            CONFIRMED WITH OPERATIONS
003300* WLT0040 21/09/2007 KSL   - WR#18304 DROP DEAD SQL-ERA COMMENTS
003400* WLT0055 04/03/2015 PKS   - WR#23588 NO LOGIC CHANGE, REFORMAT
003500*                            PARAGRAPH BANNERS FOR STANDARDS AUDIT
003600*------------------------------------------------------------------*
003700 EJECT
003800 **********************
003900 ENVIRONMENT DIVISION.
004000 **********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004500                   UPSI-0 IS UPSI-SWITCH-0
004600                     ON  STATUS IS U0-ON
004700                     OFF STATUS IS U0-OFF.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200 ***************
005300 DATA DIVISION.
005400 ***************
005500 FILE SECTION.
005600 *************************
005700 WORKING-STORAGE SECTION.
005800 *************************
005900 01  FILLER              PIC X(24)  VALUE
006000     "** PROGRAM WLTXDATE **".
006100
006200* ------------------ PROGRAM WORKING STORAGE -------------------*
006300 01  WK-C-COMMON.
006400 COPY DTWK.
006500
006600 01  WK-C-SYSTEM-DATE.
006700     05  WK-C-SYS-YY         PIC 9(02).
006800     05  WK-C-SYS-MM         PIC 9(02).
006900     05  WK-C-SYS-DD         PIC 9(02).
007000 01  WK-C-SYSTEM-DATE-R REDEFINES WK-C-SYSTEM-DATE
007100                                  PIC X(06).
007200
007300 01  WK-C-CENTURY-WORK.
007400     05  WK-C-CENTURY        PIC X(02).
007450     05  FILLER              PIC X(04).
007500
007600 EJECT
007700 LINKAGE SECTION.
007800*****************
007900 COPY XDTE.
008000 EJECT
008100********************************************
008200 PROCEDURE DIVISION USING WK-C-XDTE-RECORD.
008300********************************************
008400 MAIN-MODULE.
008500     PERFORM A000-GET-SYSTEM-DATE
008600        THRU A099-GET-SYSTEM-DATE-EX.
008700     GOBACK.
008800
008900*---------------------------------------------------------------*
009000 A000-GET-SYSTEM-DATE.
009100*---------------------------------------------------------------*
009200     ACCEPT   WK-C-SYSTEM-DATE-R    FROM DATE.
009300*                             AS/400 CLOCK RETURNS YYMMDD ONLY
009400     IF       WK-C-SYS-YY < 50
009500              MOVE  "20"            TO  WK-C-CENTURY
009600     ELSE
009700              MOVE  "19"            TO  WK-C-CENTURY.
009800
009900     MOVE     WK-C-CENTURY          TO  WK-C-DTWK-CC.
010000     MOVE     WK-C-SYS-YY           TO  WK-C-DTWK-YY.
010100     MOVE     WK-C-SYS-MM           TO  WK-C-DTWK-MM.
010200     MOVE     WK-C-SYS-DD           TO  WK-C-DTWK-DD.
010300
010400     MOVE     WK-C-DTWK-CCYYMMDD    TO  WK-C-XDTE-TODAY.
010500
010600*---------------------------------------------------------------*
010700 A099-GET-SYSTEM-DATE-EX.
010800*---------------------------------------------------------------*
010900     EXIT.
011000
011100******************************************************************
011200*************** END OF PROGRAM SOURCE - WLTXDATE ***************
011300******************************************************************

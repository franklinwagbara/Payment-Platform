000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     WLTVTOP.
000500 AUTHOR.         R B HARMON.
000600 INSTALLATION.   WALLET LEDGER SYSTEMS.
000700 DATE-WRITTEN.   24 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE AND APPLY A
001200*               WALLET TOP-UP OR WITHDRAWAL.  THE WALLET GROUP IS
001300*               PASSED BY REFERENCE AND UPDATED IN PLACE WHEN THE
001400*               TRANSACTION COMPLETES.  WITHDRAWALS ARE ROUTED
001500*               THROUGH THE DAILY-LIMIT AND CREDIT/DEBIT GUARD
001600*               ROUTINES SO THE SAME RULES APPLY HERE AS IN THE
001700*               TRANSFER ORCHESTRATOR.
001800*
001900*****************************************************************
002000* HISTORY OF MODIFICATION:
002100*****************************************************************
002200* TAG     DATE       DEV   DESCRIPTION
002300*------- ---------- ----- ----------------------------------------
002400* WLT0010 24/02/1991 RBH   - INITIAL VERSION
002500* WLT0022 11/08/1991 RBH   - WR#00209 ADD WITHDRAWAL DAILY LIMIT
002600*                            CHECK
002700* WLT0033 15/05/1998 RBH   - Y2K REVIEW - WALLET-RESET DATE FIELD
002800*                            ALREADY CCYYMMDD, NO CHANGE REQUIRED
002900* WLT0052 07/02/2014 KSL   - WR#22918 REWORK FOR WALLET TOP-UP
003000*                            AND WITHDRAWAL VALIDATION
003100* WLT0061 11/05/2015 PKS   - WR#23701 DELEGATE BALANCE UPDATE TO
003200*                            WLTVCRD RATHER THAN INLINE ARITHMETIC
003300*------------------------------------------------------------------*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600***************
004700 DATA DIVISION.
004800***************
004900 FILE SECTION.
005000*************************
005100 WORKING-STORAGE SECTION.
005200*************************
005300 01  FILLER              PIC X(24)  VALUE
005400    "** PROGRAM WLTVTOP  **".
005500
005600* ------------------ PROGRAM WORKING STORAGE -------------------*
005700 01  WK-C-COMMON.
005800 COPY DTWK.
005900 COPY VLMT.
006000 COPY VCRD.
006100
006200 EJECT
006300 LINKAGE SECTION.
006400*****************
006500 COPY VTOP.
006600 EJECT
006700********************************************
006800 PROCEDURE DIVISION USING WK-C-VTOP-RECORD.
006900********************************************
007000 MAIN-MODULE.
007100    MOVE  SPACES                  TO  WK-C-VTOP-OUTPUT.
007200
007300    EVALUATE TRUE
007400       WHEN  WK-C-VTOP-IS-TOPUP
007500             PERFORM B100-PROCESS-TOPUP
007600                THRU B199-PROCESS-TOPUP-EX
007700       WHEN  WK-C-VTOP-IS-WITHDRAWAL
007800             PERFORM B200-PROCESS-WITHDRAWAL
007900                THRU B299-PROCESS-WITHDRAWAL-EX
008000    END-EVALUATE.
008100    GOBACK.
008200
008300*---------------------------------------------------------------*
008400 B100-PROCESS-TOPUP.
008500*---------------------------------------------------------------*
008600    IF    WK-C-VTOP-TXN-AMOUNT NOT > ZERO
008700          MOVE "FAILED"                    TO  WK-C-VTOP-TXN-STATUS
008800          MOVE "Top-up amount must be positive"
008900                                            TO  WK-C-VTOP-FAILURE-REASON
009000          GO TO B199-PROCESS-TOPUP-EX.
009100
009200    MOVE  WK-C-VTOP-WALLET-BALANCE         TO  WK-C-VCRD-BALANCE.
009300    MOVE  WK-C-VTOP-TXN-AMOUNT             TO  WK-C-VCRD-AMOUNT.
009400    MOVE  "CREDIT"                         TO  WK-C-VCRD-OPERATION.
009500    CALL  "WLTVCRD"                        USING WK-C-VCRD-RECORD.
009600    MOVE  WK-C-VCRD-NEW-BALANCE            TO  WK-C-VTOP-WALLET-BALANCE.
009700
009800    MOVE  "COMPLETED"                      TO  WK-C-VTOP-TXN-STATUS.
009900
010000*---------------------------------------------------------------*
010100 B199-PROCESS-TOPUP-EX.
010200*---------------------------------------------------------------*
010300    EXIT.
010400
010500*---------------------------------------------------------------*
010600 B200-PROCESS-WITHDRAWAL.
010700*---------------------------------------------------------------*
010800    IF    WK-C-VTOP-TXN-AMOUNT NOT > ZERO
010900          MOVE "FAILED"                    TO  WK-C-VTOP-TXN-STATUS
011000          MOVE "Withdrawal amount must be positive"
011100                                            TO  WK-C-VTOP-FAILURE-REASON
011200          GO TO B299-PROCESS-WITHDRAWAL-EX.
011300
011400    IF    WK-C-VTOP-WALLET-BALANCE < WK-C-VTOP-TXN-AMOUNT
011500          MOVE "FAILED"                    TO  WK-C-VTOP-TXN-STATUS
011600          MOVE "Insufficient balance for withdrawal"
011700                                            TO  WK-C-VTOP-FAILURE-REASON
011800          GO TO B299-PROCESS-WITHDRAWAL-EX.
011900
012000    MOVE  WK-C-VTOP-WALLET-LIMIT           TO  WK-C-VLMT-DAILY-LIMIT.
012100    MOVE  WK-C-VTOP-WALLET-SPENT           TO  WK-C-VLMT-SPENT-TODAY.
012200    MOVE  WK-C-VTOP-WALLET-RESET           TO  WK-C-VLMT-LAST-RESET.
012300    MOVE  WK-C-VTOP-TODAY                  TO  WK-C-VLMT-TODAY.
012400    MOVE  WK-C-VTOP-TXN-AMOUNT             TO  WK-C-VLMT-AMOUNT.
012500    CALL  "WLTVLMT"                        USING WK-C-VLMT-RECORD.
012600
012700    MOVE  WK-C-VLMT-SPENT-TODAY            TO  WK-C-VTOP-WALLET-SPENT.
012800    MOVE  WK-C-VLMT-LAST-RESET             TO  WK-C-VTOP-WALLET-RESET.
012900
013000    IF    WK-C-VLMT-SPEND-DENIED
013100          MOVE "FAILED"                    TO  WK-C-VTOP-TXN-STATUS
013200          MOVE "Withdrawal would exceed daily limit"
013300                                            TO  WK-C-VTOP-FAILURE-REASON
013400          GO TO B299-PROCESS-WITHDRAWAL-EX.
013500
013600    MOVE  WK-C-VTOP-WALLET-BALANCE         TO  WK-C-VCRD-BALANCE.
013700    MOVE  WK-C-VTOP-TXN-AMOUNT             TO  WK-C-VCRD-AMOUNT.
013800    MOVE  "DEBIT"                          TO  WK-C-VCRD-OPERATION.
013900    CALL  "WLTVCRD"                        USING WK-C-VCRD-RECORD.
014000    MOVE  WK-C-VCRD-NEW-BALANCE            TO  WK-C-VTOP-WALLET-BALANCE.
014100
014200    MOVE  "COMPLETED"                      TO  WK-C-VTOP-TXN-STATUS.
014300
014400*---------------------------------------------------------------*
014500 B299-PROCESS-WITHDRAWAL-EX.
014600*---------------------------------------------------------------*
014700    EXIT.
014800
014900******************************************************************
015000*************** END OF PROGRAM SOURCE - WLTVTOP ***************
015100******************************************************************

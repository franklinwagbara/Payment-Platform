000100 *****************************************************************
000200 * XDTE.CPYBK
000300 * LINKAGE AREA FOR WLTXDATE - SYSTEM DATE RETRIEVAL
000400 *****************************************************************
000500 * AMENDMENT HISTORY:
000600 *****************************************************************
000700 * WLT0004 21/02/1991 RBH    - INITIAL VERSION
000800 * WLT0030 15/05/1998 RBH    - Y2K REVIEW - OUTPUT WIDENED TO
000900 *                             CCYYMMDD, CALLERS UPDATED SAME RUN
001000 *****************************************************************
001100
001200  01 WK-C-XDTE-RECORD.
001300      05 WK-C-XDTE-TODAY          PIC 9(08).
001400 *           SYSTEM DATE CCYYMMDD, RETURNED TO CALLER

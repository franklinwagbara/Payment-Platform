000100 *****************************************************************
000200 * PLED.CPYBK
000300 * LINKAGE AREA FOR WLTPLED - LEDGER ENTRY POSTING ROUTINE
000400 *****************************************************************
000500 * AMENDMENT HISTORY:
000600 *****************************************************************
000700 * WLT0009 24/02/1991 RBH    - INITIAL VERSION (GL POSTING)
000800 * WLT0050 19/09/2013 KSL    - WR#22704 REWORK FOR WALLET LEDGER
000900 *                             DOUBLE-ENTRY POSTING, ALL TXN TYPES
001000 *****************************************************************
001100
001200  01 WK-C-PLED-RECORD.
001300      05 WK-C-PLED-INPUT.
001400         10 WK-C-PLED-TXN-ID          PIC X(36).
001500 *           OWNING TRANSACTION UUID
001600         10 WK-C-PLED-TXN-TYPE        PIC X(10).
001700 *           TRANSFER / TOP_UP / WITHDRAWAL
001800             88  WK-C-PLED-IS-TRANSFER     VALUE "TRANSFER".
001900             88  WK-C-PLED-IS-TOPUP        VALUE "TOP_UP".
002000             88  WK-C-PLED-IS-WITHDRAWAL   VALUE "WITHDRAWAL".
002100         10 WK-C-PLED-SOURCE-WALLET    PIC X(36).
002200 *           SPACES FOR TOP_UP
002300         10 WK-C-PLED-TARGET-WALLET    PIC X(36).
002400 *           SPACES FOR WITHDRAWAL
002500         10 WK-C-PLED-SOURCE-CUY       PIC X(03).
002600         10 WK-C-PLED-TARGET-CUY       PIC X(03).
002700         10 WK-C-PLED-SOURCE-AMOUNT    PIC S9(13)V99 COMP-3.
002800         10 WK-C-PLED-TARGET-AMOUNT    PIC S9(13)V99 COMP-3.
002900 *           EQUALS SOURCE-AMOUNT UNLESS CROSS-CURRENCY TRANSFER
003000      05 WK-C-PLED-OUTPUT.
003100         10 WK-C-PLED-ENTRY-COUNT      PIC 9(01) COMP.
003200 *           NUMBER OF LEDGER ENTRIES WRITTEN BY THIS CALL (2)
003300         10 WK-C-PLED-ERROR-CD         PIC X(01).
003400             88  WK-C-PLED-NO-ERROR         VALUE "0".
003500             88  WK-C-PLED-WRITE-ERROR      VALUE "1".

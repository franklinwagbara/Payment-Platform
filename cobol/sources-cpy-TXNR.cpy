000100 *****************************************************************
000200 * TXNR.CPYBK
000300 * TRANSACTION RESULT OUTPUT RECORD - ONE PER PROCESSED TXN
000400 *****************************************************************
000500 * AMENDMENT HISTORY:
000600 *****************************************************************
000700 * WLT0003 21/02/1991 RBH    - INITIAL VERSION
000800 * WLT0028 14/05/1998 RBH    - Y2K REVIEW - DATE FIELDS ALREADY
000900 *                             CCYYMMDD, NO CHANGE REQUIRED
001000 *****************************************************************
001100
001200      05  TXNR-RECORD               PIC X(129).
001300
001400 *****************************************************************
001500 * I-O FORMAT: TXNRR
001600 * FROM FILE TFSTXNR
001700 * TRANSACTION RESULT LOG
001800 *****************************************************************
001900
002000      05  TXNRR REDEFINES TXNR-RECORD.
002100          06  TXNR-TXN-ID               PIC X(36).
002200 *        TRANSACTION UUID
002300          06  TXNR-TXN-TYPE             PIC X(10).
002400 *        TRANSFER / TOP_UP / WITHDRAWAL
002500          06  TXNR-TXN-STATUS           PIC X(09).
002600 *        COMPLETED / FAILED / CANCELLED
002700              88  TXNR-IS-COMPLETED            VALUE "COMPLETED".
002800              88  TXNR-IS-FAILED               VALUE "FAILED".
002900              88  TXNR-IS-CANCELLED            VALUE "CANCELLED".
003000          06  TXNR-SOURCE-AMOUNT        PIC S9(13)V99 COMP-3.
003100 *        AMOUNT DEBITED, SOURCE CURRENCY
003200          06  TXNR-TARGET-AMOUNT        PIC S9(13)V99 COMP-3.
003300 *        AMOUNT CREDITED, TARGET CURRENCY (AFTER FX)
003400          06  TXNR-FAILURE-REASON       PIC X(50).
003500 *        POPULATED ONLY WHEN TXNR-IS-FAILED
003600          06  FILLER                    PIC X(08).
003700 *        RESERVED FOR FUTURE USE

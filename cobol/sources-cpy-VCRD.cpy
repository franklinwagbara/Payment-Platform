000100 *****************************************************************
000200 * VCRD.CPYBK
000300 * LINKAGE AREA FOR WLTVCRD - WALLET CREDIT/DEBIT GUARD ROUTINE
000400 *****************************************************************
000500 * AMENDMENT HISTORY:
000600 *****************************************************************
000700 * WLT0007 23/02/1991 RBH    - INITIAL VERSION (ACCOUNT POST GUARD)
000800 * WLT0048 11/01/2013 KSL    - WR#22390 REWORK FOR WALLET BALANCE
000900 *                             CREDIT/DEBIT, DROP GL SUBACCT LOGIC
001000 *****************************************************************
001100
001200  01 WK-C-VCRD-RECORD.
001300      05 WK-C-VCRD-INPUT.
001400         10 WK-C-VCRD-BALANCE       PIC S9(13)V99 COMP-3.
001500 *           WALLET BALANCE BEFORE THE OPERATION
001600         10 WK-C-VCRD-AMOUNT        PIC S9(13)V99 COMP-3.
001700 *           AMOUNT TO CREDIT OR DEBIT
001800         10 WK-C-VCRD-OPERATION     PIC X(06).
001900 *           CREDIT / DEBIT
002000             88  WK-C-VCRD-IS-CREDIT       VALUE "CREDIT".
002100             88  WK-C-VCRD-IS-DEBIT        VALUE "DEBIT".
002200      05 WK-C-VCRD-OUTPUT.
002300         10 WK-C-VCRD-NEW-BALANCE   PIC S9(13)V99 COMP-3.
002400 *           WALLET BALANCE AFTER THE OPERATION
002500         10 WK-C-VCRD-ERROR-CD      PIC X(01).
002600             88  WK-C-VCRD-NO-ERROR        VALUE "0".
002700             88  WK-C-VCRD-INSUFF-FUNDS    VALUE "1".

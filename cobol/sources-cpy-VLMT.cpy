000100 *****************************************************************
000200 * VLMT.CPYBK
000300 * LINKAGE AREA FOR WLTVLMT - DAILY SPENDING LIMIT STATE MACHINE
000400 *****************************************************************
000500 * AMENDMENT HISTORY:
000600 *****************************************************************
000700 * WLT0008 23/02/1991 RBH    - INITIAL VERSION
000800 * WLT0029 15/05/1998 RBH    - Y2K REVIEW - WIDEN RESET DATE TO
000900 *                             CCYYMMDD, NO OTHER CHANGE REQUIRED
001000 *****************************************************************
001100
001200  01 WK-C-VLMT-RECORD.
001300      05 WK-C-VLMT-INPUT.
001400         10 WK-C-VLMT-DAILY-LIMIT   PIC S9(13)V99 COMP-3.
001500 *           WALLET DAILY SPEND CEILING
001600         10 WK-C-VLMT-SPENT-TODAY   PIC S9(13)V99 COMP-3.
001700 *           AMOUNT SPENT SINCE LAST RESET (UPDATED IN PLACE)
001800         10 WK-C-VLMT-LAST-RESET    PIC 9(08).
001900 *           CCYYMMDD OF LAST RESET (UPDATED IN PLACE)
002000         10 WK-C-VLMT-TODAY         PIC 9(08).
002100 *           CCYYMMDD OF THE CURRENT BATCH RUN
002200         10 WK-C-VLMT-AMOUNT        PIC S9(13)V99 COMP-3.
002300 *           AMOUNT OF THE WITHDRAWAL BEING TESTED
002400      05 WK-C-VLMT-OUTPUT.
002500         10 WK-C-VLMT-CAN-SPEND     PIC X(01).
002600             88  WK-C-VLMT-SPEND-OK        VALUE "Y".
002700             88  WK-C-VLMT-SPEND-DENIED    VALUE "N".
002800         10 WK-C-VLMT-REMAINING     PIC S9(13)V99 COMP-3.
002900 *           REMAINING DAILY LIMIT AFTER THIS AMOUNT

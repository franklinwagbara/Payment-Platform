000100       01 WK-C-TXNI.
000200      *      WORKING STORAGE FORMAT FOR THE INCOMING TRANSACTION
000300      *      BATCH INTERFACE RECORD. USED BY WLTBTXN TO READ THE
000400      *      NIGHTLY TXN-IN EXTRACT.
000500      *****************************************************************
000600      * MODIFICATION HISTORY                                          *
000700      *****************************************************************
000800      * TAG   DATE    DEV   DESCRIPTION                               *
000900      *------ ------- ------ ---------------------------------------- *
001000      * WLT003 21/02/91 RBH   - INITIAL VERSION                       *
001100      *---------------------------------------------------------------*
001200      * WLT041 30/07/2009 KSL  - WR#19904 CROSS-CURRENCY TRANSFER     *
001300      *                        - ADD TAG GROUP FOR TARGET WALLET      *
001400      *---------------------------------------------------------------*
001500           05 WK-C-TXNI-MSGBDY        PIC X(196).
001600           05 WK-C-TXNI-REC REDEFINES WK-C-TXNI-MSGBDY.
001700      * TAG 20 - MANDATORY
001800           10 WK-C-TXNI-TAG20-G.
001900           15 WK-C-TXNI-TAG20          PIC X(02) VALUE "20".
002000           15 WK-C-TXNI-TAG20-COL      PIC X(01) VALUE ":".
002100           10 WK-C-TXNI-TXN-ID         PIC X(36).
002200      * TAG 21 - OPTIONAL (SOURCE WALLET, BLANK FOR TOP_UP)
002300           10 WK-C-TXNI-TAG21-G.
002400           15 WK-C-TXNI-TAG21          PIC X(03) VALUE "21S".
002500           15 WK-C-TXNI-TAG21-COL      PIC X(01) VALUE ":".
002600           10 WK-C-TXNI-SOURCE-WALLET-ID PIC X(36).
002700      * TAG 21 - OPTIONAL (TARGET WALLET, BLANK FOR WITHDRAWAL)
002800      10 WK-C-TXNI-TAG21T-G.                                      WLT041
002900      15 WK-C-TXNI-TAG21T         PIC X(03) VALUE "21T".          WLT041
003000      15 WK-C-TXNI-TAG21T-COL     PIC X(01) VALUE ":".            WLT041
003100      10 WK-C-TXNI-TARGET-WALLET-ID PIC X(36).                    WLT041
003200      * TAG 23 - MANDATORY (TRANSACTION TYPE)
003300           10 WK-C-TXNI-TAG23-G.
003400           15 WK-C-TXNI-TAG23          PIC X(02) VALUE "23".
003500           15 WK-C-TXNI-TAG23-COL      PIC X(01) VALUE ":".
003600           10 WK-C-TXNI-TXN-TYPE       PIC X(10).
003700      *        TRANSFER / TOP_UP / WITHDRAWAL
003800      * TAG 32 - MANDATORY (REQUESTED AMOUNT)
003900           10 WK-C-TXNI-TAG32-G.
004000           15 WK-C-TXNI-TAG32          PIC X(02) VALUE "32".
004100           15 WK-C-TXNI-TAG32-COL      PIC X(01) VALUE ":".
004200           10 WK-C-TXNI-TXN-AMOUNT     PIC S9(13)V99 COMP-3.
004300      * TAG 70 - OPTIONAL (MEMO)
004400           10 WK-C-TXNI-TAG70-G.
004500           15 WK-C-TXNI-TAG70          PIC X(02) VALUE "70".
004600           15 WK-C-TXNI-TAG70-COL      PIC X(01) VALUE ":".
004700           10 WK-C-TXNI-TXN-DESCRIPTION PIC X(50).

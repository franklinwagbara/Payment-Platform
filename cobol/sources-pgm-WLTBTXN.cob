000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     WLTBTXN.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   WALLET LEDGER SYSTEMS.
000700 DATE-WRITTEN.   26 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS THE NIGHTLY WALLET TRANSACTION BATCH
001200*               DRIVER.  IT LOADS THE WALLET MASTER INTO A WORKING
001300*               STORAGE TABLE, READS THE TRANSACTION-IN EXTRACT ONE
001400*               RECORD AT A TIME, DISPATCHES EACH RECORD TO THE
001500*               TOP-UP/WITHDRAWAL ROUTINE OR THE TRANSFER
001600*               ORCHESTRATOR, LOGS THE OUTCOME TO THE TRANSACTION
001700*               RESULT FILE, AND AT END OF RUN REWRITES THE WALLET
001800*               MASTER WITH THE REFRESHED CACHED BALANCES.
001900*NOTE        :  THIS REPLACES THE OLD RANDOM-ACCESS WALLET UPDATE
002000*               JOB - SEE WLT0045 BELOW FOR THE SEQUENTIAL REWRITE.
002100*
002200*****************************************************************
002300* HISTORY OF MODIFICATION:
002400*****************************************************************
002500* TAG     DATE       DEV   DESCRIPTION
002600*------- ---------- ----- ----------------------------------------
002700* WLT0012 26/02/1991 MWT   - INITIAL VERSION
002800* WLT0024 11/08/1991 MWT   - WR#00210 ADD TRANSFER DISPATCH TO THE
002900*                            NEW ORCHESTRATOR ROUTINE
003000* WLT0035 15/05/1998 MWT   - Y2K REVIEW - BATCH DATE NOW SUPPLIED BY
003100*                            WLTXDATE IN CCYYMMDD, NO CHANGE REQUIRED
003200*                            TO THIS DRIVER
003300* WLT0045 02/08/2012 KSL   - WR#22041 REPLACE INDEXED WALLET FILE
003400*                            WITH SEQUENTIAL MASTER PLUS WORKING
003500*                            STORAGE TABLE - NO MORE RANDOM I/O
003600* WLT0063 11/05/2015 PKS   - WR#23701 WALLET-NOT-FOUND GUARD ADDED
003700*                            ON TRANSACTION RECORDS WITH A BAD KEY
003750* WLT0071 19/09/2016 PKS   - WR#24416 C300/C400 NOW CALL WLTPLED ON
003760*                            A COMPLETED TOP-UP OR WITHDRAWAL, SAME
003770*                            AS THE TRANSFER PATH ALREADY DID - LEDGER
003780*                            WAS NEVER BEING POSTED FOR THOSE TWO
003790*                            TRANSACTION TYPES
003800*------------------------------------------------------------------*
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004700                  UPSI-0 IS UPSI-SWITCH-0
004800                    ON  STATUS IS U0-ON
004900                    OFF STATUS IS U0-OFF.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300    SELECT WALLET-MASTER ASSIGN TO WALLETMS
005400           ORGANIZATION      IS SEQUENTIAL
005500           ACCESS MODE       IS SEQUENTIAL
005600           FILE STATUS       IS WK-C-FILE-STATUS.
005700
005800    SELECT TRANSACTION-IN ASSIGN TO TRANSIN
005900           ORGANIZATION      IS LINE SEQUENTIAL
006000           ACCESS MODE       IS SEQUENTIAL
006100           FILE STATUS       IS WK-C-FILE-STATUS.
006200
006300    SELECT TRANSACTION-RESULT-OUT ASSIGN TO TRANSOUT
006400           ORGANIZATION      IS LINE SEQUENTIAL
006500           ACCESS MODE       IS SEQUENTIAL
006600           FILE STATUS       IS WK-C-FILE-STATUS.
006700
006800***************
006900 DATA DIVISION.
007000***************
007100 FILE SECTION.
007200**************
007300 FD  WALLET-MASTER
007400    LABEL RECORDS ARE OMITTED
007500    DATA RECORD IS WK-C-WALLET-MASTER.
007600 01  WK-C-WALLET-MASTER.
007700 COPY WALT.
007800
007900 FD  TRANSACTION-IN
008000    LABEL RECORDS ARE OMITTED
008100    DATA RECORD IS WK-C-TXNI.
008200 COPY TXNI.
008300
008400 FD  TRANSACTION-RESULT-OUT
008500    LABEL RECORDS ARE OMITTED
008600    DATA RECORD IS WK-C-TRANSACTION-RESULT.
008700 01  WK-C-TRANSACTION-RESULT.
008800 COPY TXNR.
008900
009000 EJECT
009100*************************
009200 WORKING-STORAGE SECTION.
009300*************************
009400 01  FILLER              PIC X(24)  VALUE
009500    "** PROGRAM WLTBTXN  **".
009600
009700* ------------------ PROGRAM WORKING STORAGE -------------------*
009800 01  WK-C-COMMON.
009900 COPY CMWS.
010000 COPY DTWK.
010100
010200 01  WK-C-BATCH-DATE.
010300    05  WK-C-BATCH-TODAY       PIC 9(08).
010400    05  FILLER                 PIC X(04).
010500
010600 01  WK-C-LOOP-CONTROL.
010700    05  WK-C-LOOP-EOF          PIC X(01).
010800        88  WK-C-LOOP-AT-EOF         VALUE "Y".
010900    05  FILLER                 PIC X(05).
011000
011100 01  WK-C-LOOKUP-WORK.
011200    05  WK-C-LOOKUP-ID         PIC X(36).
011300    05  WK-N-LOOKUP-IDX        PIC 9(04) COMP.
011400    05  WK-C-LOOKUP-FOUND      PIC X(01).
011500        88  WK-C-LOOKUP-WAS-FOUND    VALUE "Y".
011600    05  WK-N-SRC-IDX           PIC 9(04) COMP.
011700    05  WK-N-TGT-IDX           PIC 9(04) COMP.
011800    05  FILLER                 PIC X(04).
011900
012000 01  WK-C-WALLET-TABLE.
012100    05  WK-N-WALLET-COUNT      PIC 9(04) COMP VALUE ZERO.
012200    05  WK-C-WALLET-ENTRY OCCURS 500 TIMES
012300                           INDEXED BY WK-N-WALLET-IDX.
012400        10  WK-C-WTBL-ID          PIC X(36).
012500        10  WK-C-WTBL-OWNER       PIC X(36).
012600        10  WK-C-WTBL-CUY         PIC X(03).
012700        10  WK-N-WTBL-BALANCE     PIC S9(13)V99 COMP-3.
012800        10  WK-N-WTBL-LIMIT       PIC S9(13)V99 COMP-3.
012900        10  WK-N-WTBL-SPENT       PIC S9(13)V99 COMP-3.
013000        10  WK-N-WTBL-RESET       PIC 9(08).
013100        10  WK-C-WTBL-ACTIVE      PIC X(01).
013200        10  FILLER                PIC X(05).
013300
013400 01  WK-C-XDTE-STAGE.
013500 COPY XDTE.
013600
013700 01  WK-C-VTOP-STAGE.
013800 COPY VTOP.
013850
013860 01  WK-C-PLED-STAGE.
013870 COPY PLED.
013900
014000 01  WK-C-XORC-STAGE.
014100 COPY XORC.
014200
014300 EJECT
014400********************************************
014500 PROCEDURE DIVISION.
014600********************************************
014700 MAIN-MODULE.
014800    PERFORM A000-INITIALIZE
014900       THRU A099-INITIALIZE-EX.
015000    PERFORM B000-LOAD-WALLET-TABLE
015100       THRU B099-LOAD-WALLET-TABLE-EX.
015200    PERFORM C000-PROCESS-TRANSACTIONS
015300       THRU C099-PROCESS-TRANSACTIONS-EX.
015400    PERFORM D000-REWRITE-WALLET-MASTER
015500       THRU D099-REWRITE-WALLET-MASTER-EX.
015600    GOBACK.
015700
015800*---------------------------------------------------------------*
015900 A000-INITIALIZE.
016000*---------------------------------------------------------------*
016100    CALL  "WLTXDATE"              USING WK-C-XDTE-RECORD.
016200    MOVE  WK-C-XDTE-TODAY         TO    WK-C-BATCH-TODAY.
016300
016400*---------------------------------------------------------------*
016500 A099-INITIALIZE-EX.
016600*---------------------------------------------------------------*
016700    EXIT.
016800
016900*---------------------------------------------------------------*
017000 B000-LOAD-WALLET-TABLE.
017100*---------------------------------------------------------------*
017200    MOVE  ZEROES                  TO    WK-N-WALLET-COUNT.
017300    MOVE  "N"                     TO    WK-C-LOOP-EOF.
017400
017500    OPEN  INPUT  WALLET-MASTER.
017600    IF    NOT WK-C-SUCCESSFUL
017700          DISPLAY "WLTBTXN - OPEN FILE ERROR - WALLET-MASTER"
017800          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017900          GO TO Y900-ABNORMAL-TERMINATION.
018000
018100    PERFORM B100-LOAD-ONE-WALLET
018200       THRU B199-LOAD-ONE-WALLET-EX
018300       UNTIL WK-C-LOOP-AT-EOF.
018400
018500    CLOSE WALLET-MASTER.
018600
018700*---------------------------------------------------------------*
018800 B099-LOAD-WALLET-TABLE-EX.
018900*---------------------------------------------------------------*
019000    EXIT.
019100
019200*---------------------------------------------------------------*
019300 B100-LOAD-ONE-WALLET.
019400*---------------------------------------------------------------*
019500    READ  WALLET-MASTER.
019600    IF    WK-C-END-OF-FILE
019700          MOVE "Y"                TO    WK-C-LOOP-EOF
019800    ELSE
019900          IF  NOT WK-C-SUCCESSFUL
020000              DISPLAY "WLTBTXN - READ FILE ERROR - WALLET-MASTER"
020100              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020200              MOVE "Y"            TO    WK-C-LOOP-EOF
020300          ELSE
020400              ADD  1              TO    WK-N-WALLET-COUNT
020500              SET  WK-N-WALLET-IDX       TO WK-N-WALLET-COUNT
020600              MOVE WALT-WALLET-ID    TO WK-C-WTBL-ID(WK-N-WALLET-IDX)
020700              MOVE WALT-OWNER-ID     TO WK-C-WTBL-OWNER(WK-N-WALLET-IDX)
020800              MOVE WALT-CURRENCY     TO WK-C-WTBL-CUY(WK-N-WALLET-IDX)
020900              MOVE WALT-BALANCE      TO WK-N-WTBL-BALANCE(WK-N-WALLET-IDX)
021000              MOVE WALT-DAILY-LIMIT  TO WK-N-WTBL-LIMIT(WK-N-WALLET-IDX)
021100              MOVE WALT-SPENT-TODAY  TO WK-N-WTBL-SPENT(WK-N-WALLET-IDX)
021200              MOVE WALT-LAST-RESET-DATE
021300                                     TO WK-N-WTBL-RESET(WK-N-WALLET-IDX)
021400              MOVE WALT-ACTIVE-FLAG  TO WK-C-WTBL-ACTIVE(WK-N-WALLET-IDX).
021500
021600*---------------------------------------------------------------*
021700 B199-LOAD-ONE-WALLET-EX.
021800*---------------------------------------------------------------*
021900    EXIT.
022000
022100*---------------------------------------------------------------*
022200 C000-PROCESS-TRANSACTIONS.
022300*---------------------------------------------------------------*
022400    MOVE  "N"                     TO    WK-C-LOOP-EOF.
022500
022600    OPEN  INPUT  TRANSACTION-IN.
022700    IF    NOT WK-C-SUCCESSFUL
022800          DISPLAY "WLTBTXN - OPEN FILE ERROR - TRANSACTION-IN"
022900          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023000          GO TO Y900-ABNORMAL-TERMINATION.
023100
023200    OPEN  OUTPUT TRANSACTION-RESULT-OUT.
023300    IF    NOT WK-C-SUCCESSFUL
023400          DISPLAY "WLTBTXN - OPEN FILE ERROR - TRANSACTION-RESULT-OUT"
023500          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023600          GO TO Y900-ABNORMAL-TERMINATION.
023700
023800    PERFORM C100-READ-TRANSACTION
023900       THRU C199-READ-TRANSACTION-EX.
024000
024100    PERFORM C200-PROCESS-ONE-TRANSACTION
024200       THRU C299-PROCESS-ONE-TRANSACTION-EX
024300       UNTIL WK-C-LOOP-AT-EOF.
024400
024500    CLOSE TRANSACTION-IN.
024600    CLOSE TRANSACTION-RESULT-OUT.
024700
024800*---------------------------------------------------------------*
024900 C099-PROCESS-TRANSACTIONS-EX.
025000*---------------------------------------------------------------*
025100    EXIT.
025200
025300*---------------------------------------------------------------*
025400 C100-READ-TRANSACTION.
025500*---------------------------------------------------------------*
025600    READ  TRANSACTION-IN.
025700    IF    WK-C-END-OF-FILE
025800          MOVE "Y"                TO    WK-C-LOOP-EOF
025900    ELSE
026000          IF  NOT WK-C-SUCCESSFUL
026100              DISPLAY "WLTBTXN - READ FILE ERROR - TRANSACTION-IN"
026200              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026300              MOVE "Y"            TO    WK-C-LOOP-EOF.
026400
026500*---------------------------------------------------------------*
026600 C199-READ-TRANSACTION-EX.
026700*---------------------------------------------------------------*
026800    EXIT.
026900
027000*---------------------------------------------------------------*
027100 C200-PROCESS-ONE-TRANSACTION.
027200*---------------------------------------------------------------*
027300    MOVE  SPACES                  TO    WK-C-TRANSACTION-RESULT.
027400    MOVE  WK-C-TXNI-TXN-ID        TO    TXNR-TXN-ID.
027500    MOVE  WK-C-TXNI-TXN-TYPE      TO    TXNR-TXN-TYPE.
027600
027700    EVALUATE  WK-C-TXNI-TXN-TYPE
027800        WHEN  "TOP_UP"
027900              PERFORM C300-DO-TOPUP
028000                 THRU C399-DO-TOPUP-EX
028100        WHEN  "WITHDRAWAL"
028200              PERFORM C400-DO-WITHDRAWAL
028300                 THRU C499-DO-WITHDRAWAL-EX
028400        WHEN  "TRANSFER"
028500              PERFORM C500-DO-TRANSFER
028600                 THRU C599-DO-TRANSFER-EX
028700        WHEN  OTHER
028800              MOVE "FAILED"        TO    TXNR-TXN-STATUS
028900              MOVE "Unrecognised transaction type"
029000                                    TO    TXNR-FAILURE-REASON
029100    END-EVALUATE.
029200
029300    WRITE WK-C-TRANSACTION-RESULT.
029400    IF    NOT WK-C-SUCCESSFUL
029500          DISPLAY "WLTBTXN - WRITE FILE ERROR - TRANSACTION-RESULT-OUT"
029600          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
029700
029800    PERFORM C100-READ-TRANSACTION
029900       THRU C199-READ-TRANSACTION-EX.
030000
030100*---------------------------------------------------------------*
030200 C299-PROCESS-ONE-TRANSACTION-EX.
030300*---------------------------------------------------------------*
030400    EXIT.
030500
030600*---------------------------------------------------------------*
030700 C300-DO-TOPUP.
030800*---------------------------------------------------------------*
030900    MOVE  WK-C-TXNI-TARGET-WALLET-ID     TO  WK-C-LOOKUP-ID.
031000    PERFORM E000-FIND-WALLET
031100       THRU E099-FIND-WALLET-EX.
031200
031300    IF    NOT WK-C-LOOKUP-WAS-FOUND
031400          MOVE "FAILED"                  TO  TXNR-TXN-STATUS
031500          MOVE "Wallet not found"        TO  TXNR-FAILURE-REASON
031600          GO TO C399-DO-TOPUP-EX.
031700
031800    MOVE  WK-N-LOOKUP-IDX                TO  WK-N-SRC-IDX.
031900    MOVE  WK-C-TXNI-TXN-ID               TO  WK-C-VTOP-TXN-ID.
032000    MOVE  "TOP_UP"                       TO  WK-C-VTOP-TXN-TYPE.
032100    MOVE  WK-C-TXNI-TXN-AMOUNT           TO  WK-C-VTOP-TXN-AMOUNT.
032200    MOVE  WK-C-BATCH-TODAY               TO  WK-C-VTOP-TODAY.
032300    MOVE  WK-N-WTBL-BALANCE(WK-N-SRC-IDX) TO WK-C-VTOP-WALLET-BALANCE.
032400    MOVE  WK-N-WTBL-LIMIT(WK-N-SRC-IDX)   TO WK-C-VTOP-WALLET-LIMIT.
032500    MOVE  WK-N-WTBL-SPENT(WK-N-SRC-IDX)   TO WK-C-VTOP-WALLET-SPENT.
032600    MOVE  WK-N-WTBL-RESET(WK-N-SRC-IDX)   TO WK-C-VTOP-WALLET-RESET.
032700
032800    CALL  "WLTVTOP"                      USING WK-C-VTOP-RECORD.
032900
033000    MOVE  WK-C-VTOP-WALLET-BALANCE  TO  WK-N-WTBL-BALANCE(WK-N-SRC-IDX).
033100    MOVE  WK-C-VTOP-WALLET-SPENT    TO  WK-N-WTBL-SPENT(WK-N-SRC-IDX).
033200    MOVE  WK-C-VTOP-WALLET-RESET    TO  WK-N-WTBL-RESET(WK-N-SRC-IDX).
033300
033310    IF    WK-C-VTOP-COMPLETED
033320          MOVE  WK-C-TXNI-TXN-ID         TO  WK-C-PLED-TXN-ID
033330          MOVE  "TOP_UP"                 TO  WK-C-PLED-TXN-TYPE
033340          MOVE  SPACES                   TO  WK-C-PLED-SOURCE-WALLET
033350          MOVE  WK-C-TXNI-TARGET-WALLET-ID
033360                                   TO  WK-C-PLED-TARGET-WALLET
033370          MOVE  WK-C-WTBL-CUY(WK-N-SRC-IDX)
033380                                   TO  WK-C-PLED-SOURCE-CUY
033390          MOVE  WK-C-WTBL-CUY(WK-N-SRC-IDX)
033395                                   TO  WK-C-PLED-TARGET-CUY
033400          MOVE  WK-C-TXNI-TXN-AMOUNT     TO  WK-C-PLED-SOURCE-AMOUNT
033410          MOVE  WK-C-TXNI-TXN-AMOUNT     TO  WK-C-PLED-TARGET-AMOUNT
033420          CALL  "WLTPLED"                USING WK-C-PLED-RECORD.
033430
033440    MOVE  WK-C-VTOP-TXN-STATUS      TO  TXNR-TXN-STATUS.
033450    MOVE  WK-C-VTOP-FAILURE-REASON  TO  TXNR-FAILURE-REASON.
033460    MOVE  WK-C-TXNI-TXN-AMOUNT      TO  TXNR-SOURCE-AMOUNT.
033470    MOVE  WK-C-TXNI-TXN-AMOUNT      TO  TXNR-TARGET-AMOUNT.
033800
033900*---------------------------------------------------------------*
034000 C399-DO-TOPUP-EX.
034100*---------------------------------------------------------------*
034200    EXIT.
034300
034400*---------------------------------------------------------------*
034500 C400-DO-WITHDRAWAL.
034600*---------------------------------------------------------------*
034700    MOVE  WK-C-TXNI-SOURCE-WALLET-ID     TO  WK-C-LOOKUP-ID.
034800    PERFORM E000-FIND-WALLET
034900       THRU E099-FIND-WALLET-EX.
035000
035100    IF    NOT WK-C-LOOKUP-WAS-FOUND
035200          MOVE "FAILED"                  TO  TXNR-TXN-STATUS
035300          MOVE "Wallet not found"        TO  TXNR-FAILURE-REASON
035400          GO TO C499-DO-WITHDRAWAL-EX.
035500
035600    MOVE  WK-N-LOOKUP-IDX                TO  WK-N-SRC-IDX.
035700    MOVE  WK-C-TXNI-TXN-ID               TO  WK-C-VTOP-TXN-ID.
035800    MOVE  "WITHDRAWAL"                   TO  WK-C-VTOP-TXN-TYPE.
035900    MOVE  WK-C-TXNI-TXN-AMOUNT           TO  WK-C-VTOP-TXN-AMOUNT.
036000    MOVE  WK-C-BATCH-TODAY               TO  WK-C-VTOP-TODAY.
036100    MOVE  WK-N-WTBL-BALANCE(WK-N-SRC-IDX) TO WK-C-VTOP-WALLET-BALANCE.
036200    MOVE  WK-N-WTBL-LIMIT(WK-N-SRC-IDX)   TO WK-C-VTOP-WALLET-LIMIT.
036300    MOVE  WK-N-WTBL-SPENT(WK-N-SRC-IDX)   TO WK-C-VTOP-WALLET-SPENT.
036400    MOVE  WK-N-WTBL-RESET(WK-N-SRC-IDX)   TO WK-C-VTOP-WALLET-RESET.
036500
036600    CALL  "WLTVTOP"                      USING WK-C-VTOP-RECORD.
036700
036800    MOVE  WK-C-VTOP-WALLET-BALANCE  TO  WK-N-WTBL-BALANCE(WK-N-SRC-IDX).
036900    MOVE  WK-C-VTOP-WALLET-SPENT    TO  WK-N-WTBL-SPENT(WK-N-SRC-IDX).
037000    MOVE  WK-C-VTOP-WALLET-RESET    TO  WK-N-WTBL-RESET(WK-N-SRC-IDX).
037100
037110    IF    WK-C-VTOP-COMPLETED
037120          MOVE  WK-C-TXNI-TXN-ID         TO  WK-C-PLED-TXN-ID
037130          MOVE  "WITHDRAWAL"             TO  WK-C-PLED-TXN-TYPE
037140          MOVE  WK-C-TXNI-SOURCE-WALLET-ID
037150                                   TO  WK-C-PLED-SOURCE-WALLET
037160          MOVE  SPACES                   TO  WK-C-PLED-TARGET-WALLET
037170          MOVE  WK-C-WTBL-CUY(WK-N-SRC-IDX)
037180                                   TO  WK-C-PLED-SOURCE-CUY
037190          MOVE  WK-C-WTBL-CUY(WK-N-SRC-IDX)
037195                                   TO  WK-C-PLED-TARGET-CUY
037200          MOVE  WK-C-TXNI-TXN-AMOUNT     TO  WK-C-PLED-SOURCE-AMOUNT
037210          MOVE  WK-C-TXNI-TXN-AMOUNT     TO  WK-C-PLED-TARGET-AMOUNT
037220          CALL  "WLTPLED"                USING WK-C-PLED-RECORD.
037230
037240    MOVE  WK-C-VTOP-TXN-STATUS      TO  TXNR-TXN-STATUS.
037250    MOVE  WK-C-VTOP-FAILURE-REASON  TO  TXNR-FAILURE-REASON.
037260    MOVE  WK-C-TXNI-TXN-AMOUNT      TO  TXNR-SOURCE-AMOUNT.
037270    MOVE  WK-C-TXNI-TXN-AMOUNT      TO  TXNR-TARGET-AMOUNT.
037600
037700*---------------------------------------------------------------*
037800 C499-DO-WITHDRAWAL-EX.
037900*---------------------------------------------------------------*
038000    EXIT.
038100
038200*---------------------------------------------------------------*
038300 C500-DO-TRANSFER.
038400*---------------------------------------------------------------*
038500    MOVE  WK-C-TXNI-SOURCE-WALLET-ID     TO  WK-C-LOOKUP-ID.
038600    PERFORM E000-FIND-WALLET
038700       THRU E099-FIND-WALLET-EX.
038800    IF    NOT WK-C-LOOKUP-WAS-FOUND
038900          MOVE "FAILED"                  TO  TXNR-TXN-STATUS
039000          MOVE "Wallet not found"        TO  TXNR-FAILURE-REASON
039100          GO TO C599-DO-TRANSFER-EX.
039200    MOVE  WK-N-LOOKUP-IDX                TO  WK-N-SRC-IDX.
039300
039400    MOVE  WK-C-TXNI-TARGET-WALLET-ID     TO  WK-C-LOOKUP-ID.
039500    PERFORM E000-FIND-WALLET
039600       THRU E099-FIND-WALLET-EX.
039700    IF    NOT WK-C-LOOKUP-WAS-FOUND
039800          MOVE "FAILED"                  TO  TXNR-TXN-STATUS
039900          MOVE "Wallet not found"        TO  TXNR-FAILURE-REASON
040000          GO TO C599-DO-TRANSFER-EX.
040100    MOVE  WK-N-LOOKUP-IDX                TO  WK-N-TGT-IDX.
040200
040300    MOVE  WK-C-TXNI-TXN-ID               TO  WK-C-XORC-TXN-ID.
040400    MOVE  WK-C-TXNI-TXN-AMOUNT           TO  WK-C-XORC-TXN-AMOUNT.
040500    MOVE  WK-C-BATCH-TODAY               TO  WK-C-XORC-TODAY.
040600
040700    MOVE  WK-C-WTBL-ID(WK-N-SRC-IDX)      TO  WK-C-XORC-SRC-ID.
040800    MOVE  WK-C-WTBL-CUY(WK-N-SRC-IDX)     TO  WK-C-XORC-SRC-CUY.
040900    MOVE  WK-N-WTBL-BALANCE(WK-N-SRC-IDX) TO  WK-C-XORC-SRC-BALANCE.
041000    MOVE  WK-N-WTBL-LIMIT(WK-N-SRC-IDX)   TO  WK-C-XORC-SRC-LIMIT.
041100    MOVE  WK-N-WTBL-SPENT(WK-N-SRC-IDX)   TO  WK-C-XORC-SRC-SPENT.
041200    MOVE  WK-N-WTBL-RESET(WK-N-SRC-IDX)   TO  WK-C-XORC-SRC-RESET.
041300
041400    MOVE  WK-C-WTBL-ID(WK-N-TGT-IDX)      TO  WK-C-XORC-TGT-ID.
041500    MOVE  WK-C-WTBL-CUY(WK-N-TGT-IDX)     TO  WK-C-XORC-TGT-CUY.
041600    MOVE  WK-N-WTBL-BALANCE(WK-N-TGT-IDX) TO  WK-C-XORC-TGT-BALANCE.
041700
041800    CALL  "WLTXORC"                       USING WK-C-XORC-RECORD.
041900
042000    MOVE  WK-C-XORC-SRC-BALANCE  TO  WK-N-WTBL-BALANCE(WK-N-SRC-IDX).
042100    MOVE  WK-C-XORC-SRC-SPENT    TO  WK-N-WTBL-SPENT(WK-N-SRC-IDX).
042200    MOVE  WK-C-XORC-SRC-RESET    TO  WK-N-WTBL-RESET(WK-N-SRC-IDX).
042300    MOVE  WK-C-XORC-TGT-BALANCE  TO  WK-N-WTBL-BALANCE(WK-N-TGT-IDX).
042400
042500    MOVE  WK-C-XORC-TXN-STATUS      TO  TXNR-TXN-STATUS.
042600    MOVE  WK-C-XORC-FAILURE-REASON  TO  TXNR-FAILURE-REASON.
042700    MOVE  WK-C-XORC-SOURCE-AMOUNT   TO  TXNR-SOURCE-AMOUNT.
042800    MOVE  WK-C-XORC-TARGET-AMOUNT   TO  TXNR-TARGET-AMOUNT.
042900
043000*---------------------------------------------------------------*
043100 C599-DO-TRANSFER-EX.
043200*---------------------------------------------------------------*
043300    EXIT.
043400
043500*---------------------------------------------------------------*
043600 D000-REWRITE-WALLET-MASTER.
043700*---------------------------------------------------------------*
043800    OPEN  OUTPUT WALLET-MASTER.
043900    IF    NOT WK-C-SUCCESSFUL
044000          DISPLAY "WLTBTXN - OPEN FILE ERROR - WALLET-MASTER"
044100          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
044200          GO TO D099-REWRITE-WALLET-MASTER-EX.
044300
044400    PERFORM D100-WRITE-ONE-WALLET
044500       THRU D199-WRITE-ONE-WALLET-EX
044600       VARYING WK-N-WALLET-IDX FROM 1 BY 1
044700       UNTIL WK-N-WALLET-IDX > WK-N-WALLET-COUNT.
044800
044900    CLOSE WALLET-MASTER.
045000
045100*---------------------------------------------------------------*
045200 D099-REWRITE-WALLET-MASTER-EX.
045300*---------------------------------------------------------------*
045400    EXIT.
045500
045600*---------------------------------------------------------------*
045700 D100-WRITE-ONE-WALLET.
045800*---------------------------------------------------------------*
045900    MOVE  WK-C-WTBL-ID(WK-N-WALLET-IDX)      TO  WALT-WALLET-ID.
046000    MOVE  WK-C-WTBL-OWNER(WK-N-WALLET-IDX)   TO  WALT-OWNER-ID.
046100    MOVE  WK-C-WTBL-CUY(WK-N-WALLET-IDX)     TO  WALT-CURRENCY.
046200    MOVE  WK-N-WTBL-BALANCE(WK-N-WALLET-IDX) TO  WALT-BALANCE.
046300    MOVE  WK-N-WTBL-LIMIT(WK-N-WALLET-IDX)   TO  WALT-DAILY-LIMIT.
046400    MOVE  WK-N-WTBL-SPENT(WK-N-WALLET-IDX)   TO  WALT-SPENT-TODAY.
046500    MOVE  WK-N-WTBL-RESET(WK-N-WALLET-IDX)   TO  WALT-LAST-RESET-DATE.
046600    MOVE  WK-C-WTBL-ACTIVE(WK-N-WALLET-IDX)  TO  WALT-ACTIVE-FLAG.
046700
046800    WRITE WK-C-WALLET-MASTER.
046900    IF    NOT WK-C-SUCCESSFUL
047000          DISPLAY "WLTBTXN - WRITE FILE ERROR - WALLET-MASTER"
047100          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
047200
047300*---------------------------------------------------------------*
047400 D199-WRITE-ONE-WALLET-EX.
047500*---------------------------------------------------------------*
047600    EXIT.
047700
047800*---------------------------------------------------------------*
047900 E000-FIND-WALLET.
048000*---------------------------------------------------------------*
048100    MOVE  "N"                     TO    WK-C-LOOKUP-FOUND.
048200    PERFORM E100-SCAN-ONE-WALLET
048300       THRU E199-SCAN-ONE-WALLET-EX
048400       VARYING WK-N-LOOKUP-IDX FROM 1 BY 1
048500       UNTIL WK-N-LOOKUP-IDX > WK-N-WALLET-COUNT
048600          OR WK-C-LOOKUP-WAS-FOUND.
048700
048800*---------------------------------------------------------------*
048900 E099-FIND-WALLET-EX.
049000*---------------------------------------------------------------*
049100    EXIT.
049200
049300*---------------------------------------------------------------*
049400 E100-SCAN-ONE-WALLET.
049500*---------------------------------------------------------------*
049600    IF    WK-C-WTBL-ID(WK-N-LOOKUP-IDX) = WK-C-LOOKUP-ID
049700          MOVE "Y"                TO    WK-C-LOOKUP-FOUND.
049800
049900*---------------------------------------------------------------*
050000 E199-SCAN-ONE-WALLET-EX.
050100*---------------------------------------------------------------*
050200    EXIT.
050300
050400*---------------------------------------------------------------*
050500 Y900-ABNORMAL-TERMINATION.
050600*---------------------------------------------------------------*
050700    SET   UPSI-SWITCH-0           TO    ON.
050800    GOBACK.
050900
051000******************************************************************
051100*************** END OF PROGRAM SOURCE - WLTBTXN ***************
051200******************************************************************

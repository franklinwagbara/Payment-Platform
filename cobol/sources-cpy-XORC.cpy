000100 *****************************************************************
000200 * XORC.CPYBK
000300 * LINKAGE AREA FOR WLTXORC - TRANSFER ORCHESTRATION
000400 *****************************************************************
000500 * AMENDMENT HISTORY:
000600 *****************************************************************
000700 * WLT0011 25/02/1991 RBH    - INITIAL VERSION
000800 * WLT0054 23/06/2014 KSL    - WR#23102 REWORK FOR WALLET-TO-WALLET
000900 *                             TRANSFER ORCHESTRATION, ADD FX LEG
001000 *****************************************************************
001100
001200  01 WK-C-XORC-RECORD.
001300      05 WK-C-XORC-INPUT.
001400         10 WK-C-XORC-TXN-ID          PIC X(36).
001500         10 WK-C-XORC-TXN-AMOUNT      PIC S9(13)V99 COMP-3.
001600         10 WK-C-XORC-TODAY           PIC 9(08).
001700 *           CCYYMMDD OF THE CURRENT BATCH RUN
001800      05 WK-C-XORC-SOURCE-WALLET.
001900         10 WK-C-XORC-SRC-ID          PIC X(36).
002000         10 WK-C-XORC-SRC-CUY         PIC X(03).
002100         10 WK-C-XORC-SRC-BALANCE     PIC S9(13)V99 COMP-3.
002200         10 WK-C-XORC-SRC-LIMIT       PIC S9(13)V99 COMP-3.
002300         10 WK-C-XORC-SRC-SPENT       PIC S9(13)V99 COMP-3.
002400         10 WK-C-XORC-SRC-RESET       PIC 9(08).
002500      05 WK-C-XORC-TARGET-WALLET.
002600         10 WK-C-XORC-TGT-ID          PIC X(36).
002700         10 WK-C-XORC-TGT-CUY         PIC X(03).
002800         10 WK-C-XORC-TGT-BALANCE     PIC S9(13)V99 COMP-3.
002900 *           WALLET GROUPS PASSED BY REFERENCE, UPDATED IN PLACE
003000      05 WK-C-XORC-OUTPUT.
003100         10 WK-C-XORC-TXN-STATUS      PIC X(09).
003200             88  WK-C-XORC-COMPLETED        VALUE "COMPLETED".
003300             88  WK-C-XORC-FAILED           VALUE "FAILED".
003400         10 WK-C-XORC-FAILURE-REASON  PIC X(50).
003500         10 WK-C-XORC-SOURCE-AMOUNT   PIC S9(13)V99 COMP-3.
003600         10 WK-C-XORC-TARGET-AMOUNT   PIC S9(13)V99 COMP-3.
003700 *           EQUALS SOURCE-AMOUNT UNLESS CROSS-CURRENCY

000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     WLTVBAL.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   WALLET LEDGER SYSTEMS.
000700 DATE-WRITTEN.   22 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO DERIVE A WALLET'S
001200*               CURRENT BALANCE BY A FULL SEQUENTIAL SCAN OF THE
001300*               LEDGER JOURNAL, SUMMING CREDIT ENTRIES LESS DEBIT
001400*               ENTRIES POSTED AGAINST THE WALLET.
001500*
001600*****************************************************************
001700* HISTORY OF MODIFICATION:
001800*****************************************************************
001900* TAG     DATE       DEV   DESCRIPTION
002000*------- ---------- ----- ----------------------------------------
002100* WLT0006 22/02/1991 RBH   - INITIAL VERSION (GL BALANCE ENQUIRY)
002200* WLT0020 11/08/1991 RBH   - WR#00207 ADD FILE-ERROR RETURN CODE
002300* WLT0031 15/05/1998 RBH   - Y2K REVIEW - NO DATE FIELDS SCANNED,
002400*                            NO CHANGE REQUIRED
002500* WLT0046 02/08/2012 KSL   - WR#22041 REWORK FOR WALLET LEDGER
002600*                            FULL-SCAN BALANCE DERIVATION, DROP
002700*                            BANK ACCOUNT TABLE LOOKUP
002800* WLT0059 11/05/2015 PKS   - WR#23701 NET LEDGER-BAL COMPUTED ON
002900*                            EVERY RECORD RATHER THAN AT CLOSE
003000*------------------------------------------------------------------*
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200    SELECT LEDGER-ENTRY-OUT ASSIGN TO LEDGEROUT
004300           ORGANIZATION      IS LINE SEQUENTIAL
004400           ACCESS MODE       IS SEQUENTIAL
004500           FILE STATUS       IS WK-C-FILE-STATUS.
004600
004700***************
004800 DATA DIVISION.
004900***************
005000 FILE SECTION.
005100**************
005200 FD  LEDGER-ENTRY-OUT
005300    LABEL RECORDS ARE OMITTED
005400    DATA RECORD IS WK-C-LEDGER-ENTRY-OUT.
005500 01  WK-C-LEDGER-ENTRY-OUT.
005600 COPY LEDG.
005700 EJECT
005800*************************
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER              PIC X(24)  VALUE
006200    "** PROGRAM WLTVBAL  **".
006300
006400* ------------------ PROGRAM WORKING STORAGE -------------------*
006500 01  WK-C-COMMON.
006600 COPY CMWS.
006700 COPY DTWK.
006800
006900 01  WK-C-SCAN-FLAGS.
007000    05  WK-C-SCAN-EOF            PIC X(01) VALUE "N".
007100        88  WK-C-SCAN-AT-EOF            VALUE "Y".
007150    05  FILLER                   PIC X(05).
007200
007300 EJECT
007400 LINKAGE SECTION.
007500*****************
007600 COPY VBAL.
007700 EJECT
007800********************************************
007900 PROCEDURE DIVISION USING WK-C-VBAL-RECORD.
008000********************************************
008100 MAIN-MODULE.
008200    PERFORM A000-PROCESS-CALLED-ROUTINE
008300       THRU A099-PROCESS-CALLED-ROUTINE-EX.
008400    PERFORM Z000-END-PROGRAM-ROUTINE
008500       THRU Z999-END-PROGRAM-ROUTINE-EX.
008600    GOBACK.
008700
008800*---------------------------------------------------------------*
008900 A000-PROCESS-CALLED-ROUTINE.
009000*---------------------------------------------------------------*
009100    OPEN INPUT LEDGER-ENTRY-OUT.
009200    IF    NOT WK-C-SUCCESSFUL
009300          DISPLAY "WLTVBAL - OPEN FILE ERROR - LEDGER-ENTRY-OUT"
009400          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
009500          MOVE "1"              TO  WK-C-VBAL-ERROR-CD
009600          GO TO A099-PROCESS-CALLED-ROUTINE-EX.
009700
009800    MOVE  "0"                   TO  WK-C-VBAL-ERROR-CD.
009900    MOVE  ZEROES                TO  WK-C-VBAL-CREDIT-TOTAL
010000                                     WK-C-VBAL-DEBIT-TOTAL
010100                                     WK-C-VBAL-LEDGER-BAL.
010200    MOVE  "N"                   TO  WK-C-SCAN-EOF.
010300
010400    PERFORM B100-READ-LEDGER-ENTRY
010500       THRU B199-READ-LEDGER-ENTRY-EX.
010600
010700    PERFORM C100-ACCUMULATE-ONE-ENTRY
010800       THRU C199-ACCUMULATE-ONE-ENTRY-EX
010900       UNTIL WK-C-SCAN-AT-EOF.
011000
011100    COMPUTE WK-C-VBAL-LEDGER-BAL =
011200            WK-C-VBAL-CREDIT-TOTAL - WK-C-VBAL-DEBIT-TOTAL.
011300
011400*---------------------------------------------------------------*
011500 A099-PROCESS-CALLED-ROUTINE-EX.
011600*---------------------------------------------------------------*
011700    EXIT.
011800
011900*---------------------------------------------------------------*
012000 B100-READ-LEDGER-ENTRY.
012100*---------------------------------------------------------------*
012200    READ  LEDGER-ENTRY-OUT.
012300    IF    WK-C-END-OF-FILE
012400          MOVE "Y"               TO  WK-C-SCAN-EOF
012500    ELSE
012600          IF  NOT WK-C-SUCCESSFUL
012700              DISPLAY "WLTVBAL - READ FILE ERROR - LEDGER-ENTRY-OUT"
012800              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012900              MOVE "1"           TO  WK-C-VBAL-ERROR-CD
013000              MOVE "Y"           TO  WK-C-SCAN-EOF.
013100
013200*---------------------------------------------------------------*
013300 B199-READ-LEDGER-ENTRY-EX.
013400*---------------------------------------------------------------*
013500    EXIT.
013600
013700*---------------------------------------------------------------*
013800 C100-ACCUMULATE-ONE-ENTRY.
013900*---------------------------------------------------------------*
014000    IF    LEDG-WALLET-ID = WK-C-VBAL-WALLET-ID
014100          IF    LEDG-IS-CREDIT
014200                ADD  LEDG-ENTRY-AMOUNT  TO  WK-C-VBAL-CREDIT-TOTAL
014300          ELSE
014400                ADD  LEDG-ENTRY-AMOUNT  TO  WK-C-VBAL-DEBIT-TOTAL.
014500
014600    PERFORM B100-READ-LEDGER-ENTRY
014700       THRU B199-READ-LEDGER-ENTRY-EX.
014800
014900*---------------------------------------------------------------*
015000 C199-ACCUMULATE-ONE-ENTRY-EX.
015100*---------------------------------------------------------------*
015200    EXIT.
015300
015400*---------------------------------------------------------------*
015500 Y900-ABNORMAL-TERMINATION.
015600*---------------------------------------------------------------*
015700    PERFORM Z000-END-PROGRAM-ROUTINE
015800       THRU Z999-END-PROGRAM-ROUTINE-EX.
015900    GOBACK.
016000
016100*---------------------------------------------------------------*
016200 Z000-END-PROGRAM-ROUTINE.
016300*---------------------------------------------------------------*
016400    CLOSE LEDGER-ENTRY-OUT.
016500    IF    NOT WK-C-SUCCESSFUL
016600          DISPLAY "WLTVBAL - CLOSE FILE ERROR - LEDGER-ENTRY-OUT"
016700          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
016800
016900*---------------------------------------------------------------*
017000 Z999-END-PROGRAM-ROUTINE-EX.
017100*---------------------------------------------------------------*
017200    EXIT.
017300
017400******************************************************************
017500*************** END OF PROGRAM SOURCE - WLTVBAL ***************
017600******************************************************************

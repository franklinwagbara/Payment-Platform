000100 ******************************************************************
000200 IDENTIFICATION DIVISION.
000300 ******************************************************************
000400 PROGRAM-ID.     WLTBINT.
000500 AUTHOR.         R B HARMON.
000600 INSTALLATION.   WALLET LEDGER SYSTEMS.
000700 DATE-WRITTEN.   04 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  SYSTEM-WIDE LEDGER INTEGRITY CHECK.  RUNS AFTER
001200*               WLTBREC IN THE NIGHTLY STEP AND APPENDS TO THE
001300*               SAME RECONCILIATION REPORT.  FOR EACH CURRENCY
001400*               (USD/EUR/GBP) MAKES A FULL PASS OF THE LEDGER
001500*               JOURNAL, SUMS DEBIT ENTRIES AND CREDIT ENTRIES
001600*               AND PRINTS WHETHER THE TWO TOTALS AGREE.  A
001700*               DOUBLE-ENTRY LEDGER THAT DOES NOT BALANCE FOR
001800*               SOME CURRENCY POINTS AT A POSTING DEFECT
001900*               UPSTREAM IN WLTPLED.
002000*
002100 ******************************************************************
002200* HISTORY OF MODIFICATION:
002300 ******************************************************************
002400* TAG     DATE       DEV   DESCRIPTION
002500*------- ---------- ----- ----------------------------------------
002600* WLT0014 04/03/1991 RBH   - INITIAL VERSION (GL SUSPENSE CHECK)
002700* WLT0025 20/09/1991 RBH   - WR#00311 ADD ENTRY-COUNT LINE
002800* WLT0037 15/05/1998 RBH   - Y2K REVIEW - NO DATE FIELDS SCANNED,
002900*                            NO CHANGE REQUIRED
003000* WLT0048 02/08/2012 KSL   - WR#22041 REWORK FOR WALLET LEDGER -
003100*                            DROP GL SUSPENSE ACCOUNT TABLE, CHECK
003200*                            DEBITS VERSUS CREDITS PER CURRENCY
003300*                            DIRECT FROM THE LEDGER JOURNAL
003400* WLT0065 14/06/2015 KSL   - WR#23755 APPEND THIS CHECK TO THE
003500*                            WLTBREC RECONCILIATION REPORT RATHER
003600*                            THAN PRODUCING A SEPARATE REPORT FILE
003700*------------------------------------------------------------------*
003800 EJECT
003900 **********************
004000 ENVIRONMENT DIVISION.
004100 **********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004600                   UPSI-0 IS UPSI-SWITCH-0
004700                       ON STATUS IS U0-ON
004800                       OFF STATUS IS U0-OFF.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT LEDGER-ENTRY-OUT ASSIGN TO LEDGEROUT
005300            ORGANIZATION      IS LINE SEQUENTIAL
005400            ACCESS MODE       IS SEQUENTIAL
005500            FILE STATUS       IS WK-C-FILE-STATUS.
005600
005700     SELECT RECONCILIATION-REPORT-OUT ASSIGN TO RECONOUT
005800            ORGANIZATION      IS LINE SEQUENTIAL
005900            ACCESS MODE       IS SEQUENTIAL
006000            FILE STATUS       IS WK-C-FILE-STATUS.
006100
006200 ***************
006300 DATA DIVISION.
006400 ***************
006500 FILE SECTION.
006600 **************
006700 FD  LEDGER-ENTRY-OUT
006800     LABEL RECORDS ARE OMITTED
006900     DATA RECORD IS WK-C-LEDGER-ENTRY-OUT.
007000 01  WK-C-LEDGER-ENTRY-OUT.
007100 COPY LEDG.
007200
007300 FD  RECONCILIATION-REPORT-OUT
007400     LABEL RECORDS ARE OMITTED
007500     DATA RECORD IS WK-C-REPORT-LINE.
007600 01  WK-C-REPORT-LINE            PIC X(132).
007700
007800 EJECT
007900 *************************
008000 WORKING-STORAGE SECTION.
008100 *************************
008200 01  FILLER              PIC X(24)  VALUE
008300    "** PROGRAM WLTBINT  **".
008400
008500* ------------------ PROGRAM WORKING STORAGE -------------------*
008600 01  WK-C-COMMON.
008700 COPY CMWS.
008800 COPY DTWK.
008900
009000 01  WK-C-CCY-TABLE-VALUES.
009100    05  FILLER                   PIC X(03) VALUE "USD".
009200    05  FILLER                   PIC X(03) VALUE "EUR".
009300    05  FILLER                   PIC X(03) VALUE "GBP".
009400
009500 01  WK-C-CCY-TABLE REDEFINES WK-C-CCY-TABLE-VALUES.
009600    05  WK-C-CCY-ENTRY           PIC X(03) OCCURS 3 TIMES.
009700
009800 01  WK-C-SCAN-FLAGS.
009900    05  WK-C-SCAN-EOF            PIC X(01) VALUE "N".
010000        88  WK-C-SCAN-AT-EOF            VALUE "Y".
010100    05  FILLER                   PIC X(05).
010200
010300 01  WK-C-LOOP-IDX.
010400    05  WK-N-CCY-IDX             PIC 9(02) COMP.
010500    05  FILLER                   PIC X(02).
010600
010700 01  WK-C-CURRENCY-WORK.
010800    05  WK-C-CUR-CURRENCY        PIC X(03).
010900    05  WK-N-CUR-ENTRY-CNT       PIC 9(07) COMP.
011000    05  WK-N-CUR-DEBITS          PIC S9(13)V9999 COMP-3.
011100    05  WK-N-CUR-CREDITS         PIC S9(13)V9999 COMP-3.
011200    05  WK-C-CUR-BALANCED        PIC X(01).
011300        88  WK-C-CUR-IS-BALANCED        VALUE "Y".
011400
011500 01  WK-C-GRAND-WORK.
011600    05  WK-N-GRD-ENTRY-CNT       PIC 9(07) COMP VALUE ZERO.
011700    05  WK-C-GRD-ALL-BAL         PIC X(01) VALUE "Y".
011800    05  FILLER                   PIC X(02).
011900
012000 EJECT
012100* ------------------ REPORT PRINT LINES (LOCAL TO PROGRAM) ------*
012200 01  WK-C-CCY-DETAIL-LINE.
012300    05  FILLER                   PIC X(04) VALUE SPACES.
012400    05  WK-C-CDL-CURRENCY        PIC X(03).
012500    05  FILLER                   PIC X(02) VALUE SPACES.
012600    05  WK-C-CDL-DEBITS          PIC -9(12).9999.
012700    05  FILLER                   PIC X(02) VALUE SPACES.
012800    05  WK-C-CDL-CREDITS         PIC -9(12).9999.
012900    05  FILLER                   PIC X(02) VALUE SPACES.
013000    05  WK-C-CDL-BALANCED        PIC X(01).
013100    05  FILLER                   PIC X(82) VALUE SPACES.
013200
013300 01  WK-C-ENTRY-COUNT-LINE.
013400    05  FILLER                   PIC X(04) VALUE "*** ".
013500    05  FILLER                   PIC X(12) VALUE "ENTRY-COUNT=".
013600    05  WK-C-ECL-ENTRY-CNT       PIC ZZZ,ZZZ,ZZ9.
013700    05  FILLER                   PIC X(106) VALUE SPACES.
013800
013900 01  WK-C-ALL-BALANCED-LINE.
014000    05  FILLER                   PIC X(04) VALUE "*** ".
014100    05  FILLER                   PIC X(13) VALUE "ALL-BALANCED=".
014200    05  WK-C-ABL-FLAG            PIC X(01).
014300    05  FILLER                   PIC X(114) VALUE SPACES.
014400
014500 EJECT
014600 LINKAGE SECTION.
014700 *****************
014800* NONE - WLTBINT IS THE MAIN BATCH DRIVER, NOT A CALLED ROUTINE.
014900
015000 ********************************
015100 PROCEDURE DIVISION.
015200 ********************************
015300 MAIN-MODULE.
015400     PERFORM A000-INITIALIZE
015500        THRU A099-INITIALIZE-EX.
015600
015700     PERFORM B000-CHECK-ONE-CURRENCY
015800        THRU B099-CHECK-ONE-CURRENCY-EX
015900        VARYING WK-N-CCY-IDX FROM 1 BY 1
016000        UNTIL WK-N-CCY-IDX > 3.
016100
016200     PERFORM C000-GRAND-TOTALS
016300        THRU C099-GRAND-TOTALS-EX.
016400
016500     PERFORM Z000-END-PROGRAM-ROUTINE
016600        THRU Z999-END-PROGRAM-ROUTINE-EX.
016700     GOBACK.
016800
016900*---------------------------------------------------------------*
017000 A000-INITIALIZE.
017100*---------------------------------------------------------------*
017200     OPEN  EXTEND RECONCILIATION-REPORT-OUT.
017300     IF    NOT WK-C-SUCCESSFUL
017400           DISPLAY "WLTBINT - OPEN FILE ERROR - RECON REPORT"
017500           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017600           GO TO Y900-ABNORMAL-TERMINATION.
017700
017800*---------------------------------------------------------------*
017900 A099-INITIALIZE-EX.
018000*---------------------------------------------------------------*
018100     EXIT.
018200
018300*---------------------------------------------------------------*
018400 B000-CHECK-ONE-CURRENCY.
018500*---------------------------------------------------------------*
018600     MOVE  WK-C-CCY-ENTRY(WK-N-CCY-IDX)  TO  WK-C-CUR-CURRENCY.
018700     MOVE  ZEROES                  TO  WK-N-CUR-ENTRY-CNT
018800                                        WK-N-CUR-DEBITS
018900                                        WK-N-CUR-CREDITS.
019000     MOVE  "N"                     TO  WK-C-SCAN-EOF.
019100
019200     OPEN  INPUT LEDGER-ENTRY-OUT.
019300     IF    NOT WK-C-SUCCESSFUL
019400           DISPLAY "WLTBINT - OPEN FILE ERROR - LEDGER-ENTRY-OUT"
019500           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019600           GO TO B099-CHECK-ONE-CURRENCY-EX.
019700
019800     PERFORM B100-READ-ONE-ENTRY
019900        THRU B199-READ-ONE-ENTRY-EX.
020000
020100     PERFORM C100-ACCUMULATE-ONE-ENTRY
020200        THRU C199-ACCUMULATE-ONE-ENTRY-EX
020300        UNTIL WK-C-SCAN-AT-EOF.
020400
020500     CLOSE LEDGER-ENTRY-OUT.
020600
020700     IF    WK-N-CUR-DEBITS = WK-N-CUR-CREDITS
020800           MOVE "Y"                TO  WK-C-CUR-BALANCED
020900     ELSE
021000           MOVE "N"                TO  WK-C-CUR-BALANCED
021100           MOVE "N"                TO  WK-C-GRD-ALL-BAL.
021200
021300     ADD   WK-N-CUR-ENTRY-CNT      TO  WK-N-GRD-ENTRY-CNT.
021400
021500     MOVE  WK-C-CUR-CURRENCY       TO  WK-C-CDL-CURRENCY.
021600     MOVE  WK-N-CUR-DEBITS         TO  WK-C-CDL-DEBITS.
021700     MOVE  WK-N-CUR-CREDITS        TO  WK-C-CDL-CREDITS.
021800     MOVE  WK-C-CUR-BALANCED       TO  WK-C-CDL-BALANCED.
021900
022000     WRITE WK-C-REPORT-LINE        FROM WK-C-CCY-DETAIL-LINE.
022100     IF    NOT WK-C-SUCCESSFUL
022200           DISPLAY "WLTBINT - WRITE FILE ERROR - RECON REPORT"
022300           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
022400
022500*---------------------------------------------------------------*
022600 B099-CHECK-ONE-CURRENCY-EX.
022700*---------------------------------------------------------------*
022800     EXIT.
022900
023000*---------------------------------------------------------------*
023100 B100-READ-ONE-ENTRY.
023200*---------------------------------------------------------------*
023300     READ  LEDGER-ENTRY-OUT.
023400     IF    WK-C-END-OF-FILE
023500           MOVE "Y"                TO  WK-C-SCAN-EOF
023600     ELSE
023700           IF  NOT WK-C-SUCCESSFUL
023800               DISPLAY "WLTBINT - READ FILE ERROR - LEDGER-ENTRY-OUT"
023900               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024000               MOVE "Y"            TO  WK-C-SCAN-EOF.
024100
024200*---------------------------------------------------------------*
024300 B199-READ-ONE-ENTRY-EX.
024400*---------------------------------------------------------------*
024500     EXIT.
024600
024700*---------------------------------------------------------------*
024800 C100-ACCUMULATE-ONE-ENTRY.
024900*---------------------------------------------------------------*
025000     IF    LEDG-CURRENCY = WK-C-CUR-CURRENCY
025100           ADD  1                  TO  WK-N-CUR-ENTRY-CNT
025200           IF   LEDG-IS-DEBIT
025300                ADD  LEDG-ENTRY-AMOUNT  TO  WK-N-CUR-DEBITS
025400           ELSE
025500                ADD  LEDG-ENTRY-AMOUNT  TO  WK-N-CUR-CREDITS.
025600
025700     PERFORM B100-READ-ONE-ENTRY
025800        THRU B199-READ-ONE-ENTRY-EX.
025900
026000*---------------------------------------------------------------*
026100 C199-ACCUMULATE-ONE-ENTRY-EX.
026200*---------------------------------------------------------------*
026300     EXIT.
026400
026500*---------------------------------------------------------------*
026600 C000-GRAND-TOTALS.
026700*---------------------------------------------------------------*
026800     MOVE  WK-N-GRD-ENTRY-CNT      TO  WK-C-ECL-ENTRY-CNT.
026900     WRITE WK-C-REPORT-LINE        FROM WK-C-ENTRY-COUNT-LINE.
027000     IF    NOT WK-C-SUCCESSFUL
027100           DISPLAY "WLTBINT - WRITE FILE ERROR - RECON REPORT"
027200           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
027300
027400     MOVE  WK-C-GRD-ALL-BAL        TO  WK-C-ABL-FLAG.
027500     WRITE WK-C-REPORT-LINE        FROM WK-C-ALL-BALANCED-LINE.
027600     IF    NOT WK-C-SUCCESSFUL
027700           DISPLAY "WLTBINT - WRITE FILE ERROR - RECON REPORT"
027800           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
027900
028000*---------------------------------------------------------------*
028100 C099-GRAND-TOTALS-EX.
028200*---------------------------------------------------------------*
028300     EXIT.
028400
028500*---------------------------------------------------------------*
028600 Y900-ABNORMAL-TERMINATION.
028700*---------------------------------------------------------------*
028800     SET   UPSI-SWITCH-0           TO    ON.
028900     GOBACK.
029000
029100*---------------------------------------------------------------*
029200 Z000-END-PROGRAM-ROUTINE.
029300*---------------------------------------------------------------*
029400     CLOSE RECONCILIATION-REPORT-OUT.
029500     IF    NOT WK-C-SUCCESSFUL
029600           DISPLAY "WLTBINT - CLOSE FILE ERROR - RECON REPORT"
029700           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
029800
029900*---------------------------------------------------------------*
030000 Z999-END-PROGRAM-ROUTINE-EX.
030100*---------------------------------------------------------------*
030200     EXIT.
030300
030400 ******************************************************************
030500 *************** END OF PROGRAM SOURCE - WLTBINT ***************
030600 ******************************************************************

000100 *****************************************************************
000200 IDENTIFICATION DIVISION.
000300 *****************************************************************
000400 PROGRAM-ID.     WLTVFXR.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   WALLET LEDGER SYSTEMS.
000700 DATE-WRITTEN.   23 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOOK UP THE STATIC
001200*               CROSS-CURRENCY RATE TABLE AND CONVERT AN AMOUNT
001300*               FROM ONE WALLET CURRENCY TO ANOTHER.
001400*
001500*****************************************************************
001600* HISTORY OF MODIFICATION:
001700*****************************************************************
001800* TAG     DATE       DEV   DESCRIPTION
001900*------- ---------- ----- ----------------------------------------
002000* WLT0005 23/02/1991 RBH   - INITIAL VERSION (CUYP RATE TABLE)
002100* WLT0006 11/08/1991 RBH   - WR#00203 ADD GBP CROSS RATES
002200* WLT0012 30/01/1996 MWT   - WR#03011 ROUND CONVERTED-AMOUNT TO
002300*                            2 DECIMALS PER FINANCE REQUEST
002400* WLT0017 02/11/1998 RBH   - Y2K REVIEW - NO DATE FIELDS IN THIS
002500*                            PROGRAM, NO CHANGE REQUIRED
002600* WLT0044 19/03/2011 KSL   - WR#21176 REBUILD AS WALLET FX
002700*                            CONVERSION ROUTINE, DROP OLD CUYP
002800*                            ACCOUNT-PAIR ELIGIBILITY TABLE
002900* WLT0056 11/05/2015 PKS   - WR#23701 SAME-CURRENCY SHORT-CIRCUIT
003000*                            ADDED, RATE FORCED TO 1.000000
003100*------------------------------------------------------------------*
003200 EJECT
003300 **********************
003400 ENVIRONMENT DIVISION.
003500 **********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400 ***************
004500 DATA DIVISION.
004600 ***************
004700 FILE SECTION.
004800 *************************
004900 WORKING-STORAGE SECTION.
005000 *************************
005100 01  FILLER              PIC X(24)  VALUE
005200     "** PROGRAM WLTVFXR  **".
005300
005400* ------------------ PROGRAM WORKING STORAGE -------------------*
005500 01  WK-C-COMMON.
005600 COPY DTWK.
005700
005800 01  WK-N-RATE-IDX               PIC 9(02) COMP.
005900 01  WK-N-RATE-MAX               PIC 9(02) COMP VALUE 6.
006000 01  WK-C-RATE-FOUND             PIC X(01) VALUE "N".
006100     88  WK-C-RATE-WAS-FOUND            VALUE "Y".
006200
006300 01  WK-C-RATE-TABLE.
006400     05  WK-C-RATE-ENTRY OCCURS 6 TIMES.
006500         10  WK-C-RATE-FROM      PIC X(03).
006600         10  WK-C-RATE-TO        PIC X(03).
006700         10  WK-N-RATE-VALUE     PIC S9(03)V9(06).
006800 01  WK-C-RATE-TABLE-R REDEFINES WK-C-RATE-TABLE.
006900     05  WK-C-RATE-BYTES         PIC X(90).
007000 01  WK-C-RATE-LOAD-CTL.
007100     05  WK-N-RATE-LOAD-CNT      PIC 9(02) COMP VALUE ZERO.
007200     05  FILLER                  PIC X(04).
007300
007400 EJECT
007500 LINKAGE SECTION.
007600*****************
007700 COPY VFXR.
007800 EJECT
007900********************************************
008000 PROCEDURE DIVISION USING WK-C-VFXR-RECORD.
008100********************************************
008200 MAIN-MODULE.
008300     PERFORM A000-LOAD-RATE-TABLE
008400        THRU A099-LOAD-RATE-TABLE-EX.
008500     PERFORM B000-CONVERT-AMOUNT
008600        THRU B099-CONVERT-AMOUNT-EX.
008700     GOBACK.
008800
008900*---------------------------------------------------------------*
009000 A000-LOAD-RATE-TABLE.
009100*---------------------------------------------------------------*
009200*        STATIC CROSS-CURRENCY TABLE, CONFIRMED WITH TREASURY.
009300*        RELOADED EVERY CALL - TABLE IS SMALL AND THE RATES ARE
009400*        FIXED FOR THE LIFE OF THE BATCH RUN.
009500     MOVE  "USD"  TO  WK-C-RATE-FROM(1).
009600     MOVE  "EUR"  TO  WK-C-RATE-TO(1).
009700     MOVE  0.920000 TO WK-N-RATE-VALUE(1).
009800     MOVE  "USD"  TO  WK-C-RATE-FROM(2).
009900     MOVE  "GBP"  TO  WK-C-RATE-TO(2).
010000     MOVE  0.790000 TO WK-N-RATE-VALUE(2).
010100     MOVE  "EUR"  TO  WK-C-RATE-FROM(3).
010200     MOVE  "USD"  TO  WK-C-RATE-TO(3).
010300     MOVE  1.090000 TO WK-N-RATE-VALUE(3).
010400     MOVE  "EUR"  TO  WK-C-RATE-FROM(4).
010500     MOVE  "GBP"  TO  WK-C-RATE-TO(4).
010600     MOVE  0.860000 TO WK-N-RATE-VALUE(4).
010700     MOVE  "GBP"  TO  WK-C-RATE-FROM(5).
010800     MOVE  "USD"  TO  WK-C-RATE-TO(5).
010900     MOVE  1.270000 TO WK-N-RATE-VALUE(5).
011000     MOVE  "GBP"  TO  WK-C-RATE-FROM(6).
011100     MOVE  "EUR"  TO  WK-C-RATE-TO(6).
011200     MOVE  1.160000 TO WK-N-RATE-VALUE(6).
011300     MOVE  6      TO  WK-N-RATE-LOAD-CNT.
011400
011500*---------------------------------------------------------------*
011600 A099-LOAD-RATE-TABLE-EX.
011700*---------------------------------------------------------------*
011800     EXIT.
011900
012000*---------------------------------------------------------------*
012100 B000-CONVERT-AMOUNT.
012200*---------------------------------------------------------------*
012300     MOVE  "0"             TO  WK-C-VFXR-ERROR-CD.
012400     MOVE  ZEROES           TO  WK-C-VFXR-TARGET-AMT.
012500
012600     IF    WK-C-VFXR-FROM-CUY = WK-C-VFXR-TO-CUY
012700           MOVE 1.000000     TO WK-C-VFXR-RATE
012800           MOVE WK-C-VFXR-SOURCE-AMT TO WK-C-VFXR-TARGET-AMT
012900           GO TO B099-CONVERT-AMOUNT-EX.
013000
013100     MOVE  "N"              TO  WK-C-RATE-FOUND.
013200     PERFORM B100-SEARCH-RATE-TABLE
013300        THRU B199-SEARCH-RATE-TABLE-EX
013400        VARYING WK-N-RATE-IDX FROM 1 BY 1
013500        UNTIL WK-N-RATE-IDX > WK-N-RATE-LOAD-CNT
013600           OR WK-C-RATE-WAS-FOUND.
013700
013800     IF    NOT WK-C-RATE-WAS-FOUND
013900           MOVE "1"          TO  WK-C-VFXR-ERROR-CD
014000           GO TO B099-CONVERT-AMOUNT-EX.
014100
014200     COMPUTE WK-C-VFXR-TARGET-AMT ROUNDED =
014300             WK-C-VFXR-SOURCE-AMT * WK-C-VFXR-RATE.
014400
014500*---------------------------------------------------------------*
014600 B099-CONVERT-AMOUNT-EX.
014700*---------------------------------------------------------------*
014800     EXIT.
014900
015000*---------------------------------------------------------------*
015100 B100-SEARCH-RATE-TABLE.
015200*---------------------------------------------------------------*
015300     IF    WK-C-RATE-FROM(WK-N-RATE-IDX) = WK-C-VFXR-FROM-CUY
015400     AND   WK-C-RATE-TO(WK-N-RATE-IDX)   = WK-C-VFXR-TO-CUY
015500           MOVE "Y"                       TO WK-C-RATE-FOUND
015600           MOVE WK-N-RATE-VALUE(WK-N-RATE-IDX) TO WK-C-VFXR-RATE.
015700
015800*---------------------------------------------------------------*
015900 B199-SEARCH-RATE-TABLE-EX.
016000*---------------------------------------------------------------*
016100     EXIT.
016200
016300******************************************************************
016400*************** END OF PROGRAM SOURCE - WLTVFXR ***************
016500******************************************************************

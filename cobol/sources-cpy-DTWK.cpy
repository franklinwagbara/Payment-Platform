000100 *****************************************************************
000200 * DTWK.CPYBK
000300 * COMMON SCRATCH WORKING-STORAGE - DATE/AMOUNT/ID WORK AREAS
000400 * COPIED BY EVERY WLT PROGRAM THAT NEEDS A SCRATCH BREAKOUT OF
000500 * THE BATCH RUN DATE, A DISPLAY VIEW OF A PACKED AMOUNT, OR A
000600 * SPLIT VIEW OF A UUID KEY.
000700 *****************************************************************
000800 * AMENDMENT HISTORY:
000900 *****************************************************************
001000 * WLT0001 14/01/1991 RBH    - INITIAL VERSION
001100 * WLT0014 02/11/1998 RBH    - Y2K REVIEW - WK-C-DTWK-CC/YY SPLIT
001200 *                             ALREADY CCYYMMDD BASED, NO CHANGE
001300 *                             REQUIRED
001400 * WLT0039 17/07/2007 KSL    - WR#18220 ADD WALLET-ID SPLIT VIEW
001500 *                             FOR TRACE DISPLAYS
001600 *****************************************************************
001700
001800  01  WK-C-DTWK-DATE-AREA.
001900      05  WK-C-DTWK-CCYYMMDD        PIC 9(08).
002000  01  WK-C-DTWK-DATE-AREA-R REDEFINES WK-C-DTWK-DATE-AREA.
002100      05  WK-C-DTWK-CC              PIC 9(02).
002200      05  WK-C-DTWK-YY              PIC 9(02).
002300      05  WK-C-DTWK-MM              PIC 9(02).
002400      05  WK-C-DTWK-DD              PIC 9(02).
002500
002600  01  WK-C-DTWK-AMT-AREA            PIC S9(13)V99 COMP-3.
002700  01  WK-C-DTWK-AMT-AREA-R REDEFINES WK-C-DTWK-AMT-AREA
002800                                     PIC X(08).
002900 *       PACKED-DECIMAL BYTE VIEW, FOR TRACE DISPLAYS ONLY
003000
003100  01  WK-C-DTWK-ID-AREA             PIC X(36).
003200  01  WK-C-DTWK-ID-AREA-R REDEFINES WK-C-DTWK-ID-AREA.
003300      05  WK-C-DTWK-ID-PFX          PIC X(08).
003400      05  WK-C-DTWK-ID-SFX          PIC X(28).
003500
003600  01  WK-C-DTWK-COUNTERS.
003700      05  WK-C-DTWK-REC-CNT         PIC 9(07) COMP.
003800      05  WK-C-DTWK-ERR-CNT         PIC 9(07) COMP.
003900      05  FILLER                    PIC X(04).

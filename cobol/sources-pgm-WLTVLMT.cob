000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     WLTVLMT.
000500 AUTHOR.         R B HARMON.
000600 INSTALLATION.   WALLET LEDGER SYSTEMS.
000700 DATE-WRITTEN.   23 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO TEST AND UPDATE A
001200*               WALLET'S DAILY SPENDING LIMIT STATE.  WHEN THE
001300*               BATCH RUN DATE IS NEWER THAN THE WALLET'S LAST
001400*               RESET DATE THE SPENT-TODAY COUNTER IS LAZILY
001500*               RESET TO ZERO BEFORE THE NEW AMOUNT IS TESTED.
001600*
001700*****************************************************************
001800* HISTORY OF MODIFICATION:
001900*****************************************************************
002000* TAG     DATE       DEV   DESCRIPTION
002100*------- ---------- ----- ----------------------------------------
002200* WLT0008 23/02/1991 RBH   - INITIAL VERSION
002300* WLT0019 11/08/1991 RBH   - WR#00206 REMAINING-LIMIT RETURNED TO
002400*                            CALLER FOR THE RESULT RECORD
002500* WLT0029 15/05/1998 RBH   - Y2K REVIEW - WIDEN RESET DATE TO
002600*                            CCYYMMDD, NO OTHER CHANGE REQUIRED
002700* WLT0049 11/01/2013 KSL   - WR#22391 REWORK AS WALLET DAILY LIMIT
002800*                            STATE MACHINE, DROP STP ACCOUNT/CIF/
002900*                            SEGMENT LOOKUPS
003000* WLT0058 11/05/2015 PKS   - WR#23701 LAZY RESET MADE A DISCRETE
003100*                            PARAGRAPH FOR STANDARDS AUDIT
003200*------------------------------------------------------------------*
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500***************
004600 DATA DIVISION.
004700***************
004800 FILE SECTION.
004900*************************
005000 WORKING-STORAGE SECTION.
005100*************************
005200 01  FILLER              PIC X(24)  VALUE
005300    "** PROGRAM WLTVLMT  **".
005400
005500* ------------------ PROGRAM WORKING STORAGE -------------------*
005600 01  WK-C-COMMON.
005700 COPY DTWK.
005800
005900 01  WK-C-LIMIT-WORK.
006000    05  WK-C-PROJECTED-SPEND    PIC S9(13)V99 COMP-3.
006050    05  FILLER                  PIC X(04).
006100
006200 EJECT
006300 LINKAGE SECTION.
006400*****************
006500 COPY VLMT.
006600 EJECT
006700********************************************
006800 PROCEDURE DIVISION USING WK-C-VLMT-RECORD.
006900********************************************
007000 MAIN-MODULE.
007100    PERFORM A000-LAZY-RESET-CHECK
007200       THRU A099-LAZY-RESET-CHECK-EX.
007300    PERFORM B000-TEST-SPENDING-LIMIT
007400       THRU B099-TEST-SPENDING-LIMIT-EX.
007500    GOBACK.
007600
007700*---------------------------------------------------------------*
007800 A000-LAZY-RESET-CHECK.
007900*---------------------------------------------------------------*
008000    IF    WK-C-VLMT-LAST-RESET < WK-C-VLMT-TODAY
008100          MOVE ZEROES             TO  WK-C-VLMT-SPENT-TODAY
008200          MOVE WK-C-VLMT-TODAY    TO  WK-C-VLMT-LAST-RESET.
008300
008400*---------------------------------------------------------------*
008500 A099-LAZY-RESET-CHECK-EX.
008600*---------------------------------------------------------------*
008700    EXIT.
008800
008900*---------------------------------------------------------------*
009000 B000-TEST-SPENDING-LIMIT.
009100*---------------------------------------------------------------*
009200    MOVE  "N"                    TO  WK-C-VLMT-CAN-SPEND.
009300    COMPUTE WK-C-PROJECTED-SPEND =
009400            WK-C-VLMT-SPENT-TODAY + WK-C-VLMT-AMOUNT.
009500
009600    IF    WK-C-PROJECTED-SPEND > WK-C-VLMT-DAILY-LIMIT
009700          COMPUTE WK-C-VLMT-REMAINING =
009800                  WK-C-VLMT-DAILY-LIMIT - WK-C-VLMT-SPENT-TODAY
009900          GO TO B099-TEST-SPENDING-LIMIT-EX.
010000
010100    MOVE  "Y"                    TO  WK-C-VLMT-CAN-SPEND.
010200    MOVE  WK-C-PROJECTED-SPEND   TO  WK-C-VLMT-SPENT-TODAY.
010300    COMPUTE WK-C-VLMT-REMAINING =
010400            WK-C-VLMT-DAILY-LIMIT - WK-C-VLMT-SPENT-TODAY.
010500
010600*---------------------------------------------------------------*
010700 B099-TEST-SPENDING-LIMIT-EX.
010800*---------------------------------------------------------------*
010900    EXIT.
011000
011100******************************************************************
011200*************** END OF PROGRAM SOURCE - WLTVLMT ***************
011300******************************************************************

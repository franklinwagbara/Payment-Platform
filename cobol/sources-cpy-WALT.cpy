000100      * WALT.CPYBK
000200           05 WALT-RECORD           PIC X(114).
000300      * I-O FORMAT:WALTR  FROM FILE TFSWALT   OF LIBRARY WLTLIB
000400      *
000500           05 WALTR  REDEFINES WALT-RECORD.
000600           06 WALT-WALLET-ID         PIC X(36).
000700      *                        WALLET UUID (KEY)
000800           06 WALT-OWNER-ID          PIC X(36).
000900      *                        OWNING USER UUID
001000           06 WALT-CURRENCY          PIC X(03).
001100      *                        USD / EUR / GBP
001200           06 WALT-BALANCE           PIC S9(13)V99 COMP-3.
001300      *                        CACHED BALANCE, 2 DECIMALS
001400           06 WALT-DAILY-LIMIT       PIC S9(13)V99 COMP-3.
001500      *                        DAILY SPEND CEILING, 2 DECIMALS
001600           06 WALT-SPENT-TODAY       PIC S9(13)V99 COMP-3.
001700      *                        AMOUNT SPENT SINCE LAST RESET
001800           06 WALT-LAST-RESET-DATE   PIC 9(08).
001900      *                        CCYYMMDD OF LAST DAILY RESET
002000           06 WALT-ACTIVE-FLAG       PIC X(01).
002100      *                        'Y' ACTIVE / 'N' CLOSED
002200              88  WALT-IS-ACTIVE            VALUE "Y".
002300              88  WALT-IS-CLOSED            VALUE "N".
002400           06 FILLER                 PIC X(06).
002500      *                        RESERVED FOR FUTURE USE

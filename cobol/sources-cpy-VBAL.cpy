000100 *****************************************************************
000200 * VBAL.CPYBK
000300 * LINKAGE AREA FOR WLTVBAL - LEDGER-DERIVED BALANCE ENQUIRY
000400 *****************************************************************
000500 * AMENDMENT HISTORY:
000600 *****************************************************************
000700 * WLT0006 22/02/1991 RBH    - INITIAL VERSION (GL BALANCE ENQUIRY)
000800 * WLT0046 02/08/2012 KSL    - WR#22041 REWORK FOR WALLET LEDGER
000900 *                             FULL-SCAN BALANCE DERIVATION
001000 *****************************************************************
001100
001200  01 WK-C-VBAL-RECORD.
001300      05 WK-C-VBAL-INPUT.
001400         10 WK-C-VBAL-WALLET-ID     PIC X(36).
001500 *           WALLET TO DERIVE BALANCE FOR
001600      05 WK-C-VBAL-OUTPUT.
001700         10 WK-C-VBAL-CREDIT-TOTAL  PIC S9(13)V99 COMP-3.
001800 *           SUM OF CREDIT ENTRIES FOR THIS WALLET
001900         10 WK-C-VBAL-DEBIT-TOTAL   PIC S9(13)V99 COMP-3.
002000 *           SUM OF DEBIT ENTRIES FOR THIS WALLET
002100         10 WK-C-VBAL-LEDGER-BAL    PIC S9(13)V99 COMP-3.
002200 *           CREDIT-TOTAL MINUS DEBIT-TOTAL
002300         10 WK-C-VBAL-ERROR-CD      PIC X(01).
002400             88  WK-C-VBAL-NO-ERROR        VALUE "0".
002500             88  WK-C-VBAL-FILE-ERROR      VALUE "1".

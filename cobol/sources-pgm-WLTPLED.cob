000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     WLTPLED.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   WALLET LEDGER SYSTEMS.
000700 DATE-WRITTEN.   24 FEB 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO POST DOUBLE-ENTRY
001200*               LEDGER ENTRIES FOR ONE TRANSACTION.  TOP-UP AND
001300*               WITHDRAWAL TRANSACTIONS POST TWO ENTRIES AGAINST
001400*               THE WALLET AND SYSTEM_CASH ACCOUNTS.  SAME-CURRENCY
001500*               TRANSFERS POST TWO ENTRIES BETWEEN THE SOURCE AND
001600*               TARGET WALLETS.  CROSS-CURRENCY TRANSFERS POST
001700*               FOUR ENTRIES THROUGH A SUSPENSE EXCHANGE ACCOUNT
001800*               SO THE FX SPREAD NETS OUT ON THAT ACCOUNT.
001900*
002000*****************************************************************
002100* HISTORY OF MODIFICATION:
002200*****************************************************************
002300* TAG     DATE       DEV   DESCRIPTION
002400*------- ---------- ----- ----------------------------------------
002500* WLT0009 24/02/1991 RBH   - INITIAL VERSION (GL POSTING)
002600* WLT0021 11/08/1991 RBH   - WR#00208 ADD WRITE-ERROR RETURN CODE
002700* WLT0032 15/05/1998 RBH   - Y2K REVIEW - NO DATE FIELDS POSTED,
002800*                            NO CHANGE REQUIRED
002900* WLT0050 19/09/2013 KSL   - WR#22704 REWORK FOR WALLET LEDGER
003000*                            DOUBLE-ENTRY POSTING, ALL TXN TYPES
003100* WLT0060 11/05/2015 PKS   - WR#23701 EXCHANGE SUSPENSE ACCOUNT
003200*                            POSTING ADDED FOR CROSS-CURRENCY WIRES
003300*------------------------------------------------------------------*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500    SELECT LEDGER-ENTRY-OUT ASSIGN TO LEDGEROUT
004600           ORGANIZATION      IS LINE SEQUENTIAL
004700           ACCESS MODE       IS SEQUENTIAL
004800           FILE STATUS       IS WK-C-FILE-STATUS.
004900
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400**************
005500 FD  LEDGER-ENTRY-OUT
005600    LABEL RECORDS ARE OMITTED
005700    DATA RECORD IS WK-C-LEDGER-ENTRY-OUT.
005800 01  WK-C-LEDGER-ENTRY-OUT.
005900 COPY LEDG.
006000 EJECT
006100*************************
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER              PIC X(24)  VALUE
006500    "** PROGRAM WLTPLED  **".
006600
006700* ------------------ PROGRAM WORKING STORAGE -------------------*
006800 01  WK-C-COMMON.
006900 COPY CMWS.
007000 COPY DTWK.
007100
007200 01  WK-C-ENTRY-PARMS.
007300    05  WK-C-ENTRY-WALLET       PIC X(36).
007400    05  WK-C-ENTRY-ACCT-TYPE    PIC X(11).
007500    05  WK-C-ENTRY-TYPE         PIC X(06).
007600    05  WK-C-ENTRY-AMOUNT       PIC S9(13)V99 COMP-3.
007700    05  WK-C-ENTRY-CUY          PIC X(03).
007800    05  WK-C-ENTRY-DESC         PIC X(50).
007850    05  FILLER                  PIC X(04).
007900
008000 EJECT
008100 LINKAGE SECTION.
008200*****************
008300 COPY PLED.
008400 EJECT
008500********************************************
008600 PROCEDURE DIVISION USING WK-C-PLED-RECORD.
008700********************************************
008800 MAIN-MODULE.
008900    PERFORM A000-PROCESS-CALLED-ROUTINE
009000       THRU A099-PROCESS-CALLED-ROUTINE-EX.
009100    PERFORM Z000-END-PROGRAM-ROUTINE
009200       THRU Z999-END-PROGRAM-ROUTINE-EX.
009300    GOBACK.
009400
009500*---------------------------------------------------------------*
009600 A000-PROCESS-CALLED-ROUTINE.
009700*---------------------------------------------------------------*
009800    OPEN EXTEND LEDGER-ENTRY-OUT.
009900    IF    NOT WK-C-SUCCESSFUL
010000          DISPLAY "WLTPLED - OPEN FILE ERROR - LEDGER-ENTRY-OUT"
010100          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010200          MOVE "1"              TO  WK-C-PLED-ERROR-CD
010300          GO TO A099-PROCESS-CALLED-ROUTINE-EX.
010400
010500    MOVE  "0"                   TO  WK-C-PLED-ERROR-CD.
010600    MOVE  ZERO                  TO  WK-C-PLED-ENTRY-COUNT.
010700
010800    EVALUATE TRUE
010900       WHEN  WK-C-PLED-IS-TOPUP
011000             PERFORM B100-POST-TOPUP
011100                THRU B199-POST-TOPUP-EX
011200       WHEN  WK-C-PLED-IS-WITHDRAWAL
011300             PERFORM B200-POST-WITHDRAWAL
011400                THRU B299-POST-WITHDRAWAL-EX
011500       WHEN  WK-C-PLED-IS-TRANSFER
011600             AND WK-C-PLED-SOURCE-CUY = WK-C-PLED-TARGET-CUY
011700             PERFORM B300-POST-TRANSFER-SCCY
011800                THRU B399-POST-TRANSFER-SCCY-EX
011900       WHEN  WK-C-PLED-IS-TRANSFER
012000             PERFORM B400-POST-TRANSFER-FCCY
012100                THRU B499-POST-TRANSFER-FCCY-EX
012200    END-EVALUATE.
012300
012400*---------------------------------------------------------------*
012500 A099-PROCESS-CALLED-ROUTINE-EX.
012600*---------------------------------------------------------------*
012700    EXIT.
012800
012900*---------------------------------------------------------------*
013000 B100-POST-TOPUP.
013100*---------------------------------------------------------------*
013200    MOVE  SPACES             TO  WK-C-ENTRY-WALLET.
013300    MOVE  "SYSTEM_CASH"      TO  WK-C-ENTRY-ACCT-TYPE.
013400    MOVE  "DEBIT"            TO  WK-C-ENTRY-TYPE.
013500    MOVE  WK-C-PLED-SOURCE-AMOUNT TO WK-C-ENTRY-AMOUNT.
013600    MOVE  WK-C-PLED-SOURCE-CUY    TO WK-C-ENTRY-CUY.
013700    MOVE  "TOP-UP - CASH IN"      TO WK-C-ENTRY-DESC.
013800    PERFORM C100-WRITE-ONE-ENTRY
013900       THRU C199-WRITE-ONE-ENTRY-EX.
014000
014100    MOVE  WK-C-PLED-TARGET-WALLET TO WK-C-ENTRY-WALLET.
014200    MOVE  "WALLET"           TO  WK-C-ENTRY-ACCT-TYPE.
014300    MOVE  "CREDIT"           TO  WK-C-ENTRY-TYPE.
014400    MOVE  "TOP-UP - WALLET CREDIT" TO WK-C-ENTRY-DESC.
014500    PERFORM C100-WRITE-ONE-ENTRY
014600       THRU C199-WRITE-ONE-ENTRY-EX.
014700
014800*---------------------------------------------------------------*
014900 B199-POST-TOPUP-EX.
015000*---------------------------------------------------------------*
015100    EXIT.
015200
015300*---------------------------------------------------------------*
015400 B200-POST-WITHDRAWAL.
015500*---------------------------------------------------------------*
015600    MOVE  WK-C-PLED-SOURCE-WALLET TO WK-C-ENTRY-WALLET.
015700    MOVE  "WALLET"           TO  WK-C-ENTRY-ACCT-TYPE.
015800    MOVE  "DEBIT"            TO  WK-C-ENTRY-TYPE.
015900    MOVE  WK-C-PLED-SOURCE-AMOUNT TO WK-C-ENTRY-AMOUNT.
016000    MOVE  WK-C-PLED-SOURCE-CUY    TO WK-C-ENTRY-CUY.
016100    MOVE  "WITHDRAWAL - WALLET DEBIT" TO WK-C-ENTRY-DESC.
016200    PERFORM C100-WRITE-ONE-ENTRY
016300       THRU C199-WRITE-ONE-ENTRY-EX.
016400
016500    MOVE  SPACES             TO  WK-C-ENTRY-WALLET.
016600    MOVE  "SYSTEM_CASH"      TO  WK-C-ENTRY-ACCT-TYPE.
016700    MOVE  "CREDIT"           TO  WK-C-ENTRY-TYPE.
016800    MOVE  "WITHDRAWAL - CASH OUT"     TO WK-C-ENTRY-DESC.
016900    PERFORM C100-WRITE-ONE-ENTRY
017000       THRU C199-WRITE-ONE-ENTRY-EX.
017100
017200*---------------------------------------------------------------*
017300 B299-POST-WITHDRAWAL-EX.
017400*---------------------------------------------------------------*
017500    EXIT.
017600
017700*---------------------------------------------------------------*
017800 B300-POST-TRANSFER-SCCY.
017900*---------------------------------------------------------------*
018000    MOVE  WK-C-PLED-SOURCE-WALLET TO WK-C-ENTRY-WALLET.
018100    MOVE  "WALLET"           TO  WK-C-ENTRY-ACCT-TYPE.
018200    MOVE  "DEBIT"            TO  WK-C-ENTRY-TYPE.
018300    MOVE  WK-C-PLED-SOURCE-AMOUNT TO WK-C-ENTRY-AMOUNT.
018400    MOVE  WK-C-PLED-SOURCE-CUY    TO WK-C-ENTRY-CUY.
018500    MOVE  "TRANSFER OUT"     TO  WK-C-ENTRY-DESC.
018600    PERFORM C100-WRITE-ONE-ENTRY
018700       THRU C199-WRITE-ONE-ENTRY-EX.
018800
018900    MOVE  WK-C-PLED-TARGET-WALLET TO WK-C-ENTRY-WALLET.
019000    MOVE  "CREDIT"           TO  WK-C-ENTRY-TYPE.
019100    MOVE  "TRANSFER IN"      TO  WK-C-ENTRY-DESC.
019200    PERFORM C100-WRITE-ONE-ENTRY
019300       THRU C199-WRITE-ONE-ENTRY-EX.
019400
019500*---------------------------------------------------------------*
019600 B399-POST-TRANSFER-SCCY-EX.
019700*---------------------------------------------------------------*
019800    EXIT.
019900
020000*---------------------------------------------------------------*
020100 B400-POST-TRANSFER-FCCY.
020200*---------------------------------------------------------------*
020300    MOVE  WK-C-PLED-SOURCE-WALLET TO WK-C-ENTRY-WALLET.
020400    MOVE  "WALLET"           TO  WK-C-ENTRY-ACCT-TYPE.
020500    MOVE  "DEBIT"            TO  WK-C-ENTRY-TYPE.
020600    MOVE  WK-C-PLED-SOURCE-AMOUNT TO WK-C-ENTRY-AMOUNT.
020700    MOVE  WK-C-PLED-SOURCE-CUY    TO WK-C-ENTRY-CUY.
020800    MOVE  "TRANSFER OUT - FX"     TO WK-C-ENTRY-DESC.
020900    PERFORM C100-WRITE-ONE-ENTRY
021000       THRU C199-WRITE-ONE-ENTRY-EX.
021100
021200    MOVE  SPACES             TO  WK-C-ENTRY-WALLET.
021300    MOVE  "EXCHANGE"         TO  WK-C-ENTRY-ACCT-TYPE.
021400    MOVE  "CREDIT"           TO  WK-C-ENTRY-TYPE.
021500    MOVE  "FX SUSPENSE - SOURCE LEG"  TO WK-C-ENTRY-DESC.
021600    PERFORM C100-WRITE-ONE-ENTRY
021700       THRU C199-WRITE-ONE-ENTRY-EX.
021800
021900    MOVE  "EXCHANGE"         TO  WK-C-ENTRY-ACCT-TYPE.
022000    MOVE  "DEBIT"            TO  WK-C-ENTRY-TYPE.
022100    MOVE  WK-C-PLED-TARGET-AMOUNT TO WK-C-ENTRY-AMOUNT.
022200    MOVE  WK-C-PLED-TARGET-CUY    TO WK-C-ENTRY-CUY.
022300    MOVE  "FX SUSPENSE - TARGET LEG"  TO WK-C-ENTRY-DESC.
022400    PERFORM C100-WRITE-ONE-ENTRY
022500       THRU C199-WRITE-ONE-ENTRY-EX.
022600
022700    MOVE  WK-C-PLED-TARGET-WALLET TO WK-C-ENTRY-WALLET.
022800    MOVE  "WALLET"           TO  WK-C-ENTRY-ACCT-TYPE.
022900    MOVE  "CREDIT"           TO  WK-C-ENTRY-TYPE.
023000    MOVE  "TRANSFER IN - FX"      TO WK-C-ENTRY-DESC.
023100    PERFORM C100-WRITE-ONE-ENTRY
023200       THRU C199-WRITE-ONE-ENTRY-EX.
023300
023400*---------------------------------------------------------------*
023500 B499-POST-TRANSFER-FCCY-EX.
023600*---------------------------------------------------------------*
023700    EXIT.
023800
023900*---------------------------------------------------------------*
024000 C100-WRITE-ONE-ENTRY.
024100*---------------------------------------------------------------*
024200    ADD   1                       TO  WK-C-PLED-ENTRY-COUNT.
024250    INITIALIZE                       WK-C-LEDGER-ENTRY-OUT.
024300    MOVE  WK-C-PLED-TXN-ID        TO  LEDG-ENTRY-ID.
024400    MOVE  WK-C-PLED-ENTRY-COUNT   TO  LEDG-ENTRY-ID(35:2).
024500    MOVE  WK-C-PLED-TXN-ID        TO  LEDG-TXN-ID.
024600    MOVE  WK-C-ENTRY-WALLET       TO  LEDG-WALLET-ID.
024700    MOVE  WK-C-ENTRY-ACCT-TYPE    TO  LEDG-ACCOUNT-TYPE.
024800    MOVE  WK-C-ENTRY-TYPE         TO  LEDG-ENTRY-TYPE.
024900    MOVE  WK-C-ENTRY-AMOUNT       TO  LEDG-ENTRY-AMOUNT.
025000    MOVE  WK-C-ENTRY-CUY          TO  LEDG-CURRENCY.
025100    MOVE  WK-C-ENTRY-DESC         TO  LEDG-DESCRIPTION.
025300
025400    WRITE WK-C-LEDGER-ENTRY-OUT.
025500    IF    NOT WK-C-SUCCESSFUL
025600          DISPLAY "WLTPLED - WRITE FILE ERROR - LEDGER-ENTRY-OUT"
025700          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025800          MOVE "1"                TO  WK-C-PLED-ERROR-CD.
025900
026000*---------------------------------------------------------------*
026100 C199-WRITE-ONE-ENTRY-EX.
026200*---------------------------------------------------------------*
026300    EXIT.
026400
026500*---------------------------------------------------------------*
026600 Y900-ABNORMAL-TERMINATION.
026700*---------------------------------------------------------------*
026800    PERFORM Z000-END-PROGRAM-ROUTINE
026900       THRU Z999-END-PROGRAM-ROUTINE-EX.
027000    GOBACK.
027100
027200*---------------------------------------------------------------*
027300 Z000-END-PROGRAM-ROUTINE.
027400*---------------------------------------------------------------*
027500    CLOSE LEDGER-ENTRY-OUT.
027600    IF    NOT WK-C-SUCCESSFUL
027700          DISPLAY "WLTPLED - CLOSE FILE ERROR - LEDGER-ENTRY-OUT"
027800          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
027900
028000*---------------------------------------------------------------*
028100 Z999-END-PROGRAM-ROUTINE-EX.
028200*---------------------------------------------------------------*
028300    EXIT.
028400
028500******************************************************************
028600*************** END OF PROGRAM SOURCE - WLTPLED ***************
028700******************************************************************
